000100******************************************************************
000200* NOMBRE ARCHIVO...: ARTCOPO
000300* DESCRIPCION......: OPORTUNIDAD DE ARBITRAJE ENTRE
000400*                     PLATAFORMAS DE VENTA DE CARTAS
000500*                     (SALIDA ARDETC20 / E-S ARINSG30,
000600*                     AREXPR40, ARRPRT50)
000700* LONGITUD REGISTRO: 472 CARACTERES
000800* ORGANIZACION.....: SECUENCIAL
000900* CLAVES
001000* ------> PRINCIPAL....: OPO-CARD-NAME + OPO-CREATED-AT
001100* ------> ALTERNATIVA 1: OPO-PLATFORM-PAIR
001200* ------> ALTERNATIVA 2: OPO-STATUS + OPO-EXPIRES-AT
001300******************************************************************
001400*                LOG DE MODIFICACIONES
001500* ----------------------------------------------------------
001600* FECHA      AUTOR      DESCRIPCION
001700* ----------------------------------------------------------
001800* 1992-02-17 R.ALSINA   VERSION INICIAL - COPYBOOK OPO
001900* 1995-07-21 M.OCAMPO   AGREGA OPO-COMPOSITE-SCORE (R6)
002000* 1999-01-19 J.QUIROGA  Y2K - TIMESTAMPS A 4 DIG. DE ANIO
002100* 2004-10-05 C.FERRARI  AGREGA OPO-BUY-URL (PEDIDO 9145)
002200* ----------------------------------------------------------
002300*
002400       01  ARTCOPO.
002500           05  OPO-CLAVE.
002600               10  OPO-CARD-NAME          PIC X(40).
002700               10  OPO-CREATED-AT         PIC X(19).
002800           05  OPO-CREATED-BREAKDOWN REDEFINES
002900               OPO-CREATED-AT.
003000                   15  OPO-CRE-DATE           PIC X(10).
003100                   15  OPO-CRE-T-SEP          PIC X(01).
003200                   15  OPO-CRE-TIME           PIC X(08).
003300           05  OPO-DATOS.
003400               10  OPO-BUY-PLATFORM       PIC X(12).
003500               10  OPO-SELL-PLATFORM      PIC X(12).
003600               10  OPO-PLATFORM-PAIR      PIC X(28).
003700               10  OPO-BUY-PRICE          PIC S9(7)V99.
003800               10  OPO-BUY-SHIPPING       PIC S9(5)V99.
003900               10  OPO-BUY-TOTAL          PIC S9(7)V99.
004000               10  OPO-SELL-PRICE         PIC S9(7)V99.
004100               10  OPO-PLATFORM-FEES      PIC S9(7)V99.
004200               10  OPO-NET-SELL-AMOUNT    PIC S9(7)V99.
004300               10  OPO-PROFIT-AMOUNT      PIC S9(7)V99.
004400               10  OPO-PROFIT-MARGIN      PIC S9(3)V9999.
004500               10  OPO-RISK-SCORE         PIC S9V99.
004600               10  OPO-CONFIDENCE-LEVEL   PIC S9(3)V99.
004700               10  OPO-COMPOSITE-SCORE    PIC S9(5)V9999.
004800               10  OPO-BUY-ITEM-ID        PIC X(20).
004900               10  OPO-SELL-ITEM-ID       PIC X(20).
005000               10  OPO-BUY-CONDITION      PIC X(20).
005100               10  OPO-SELL-CONDITION     PIC X(20).
005200               10  OPO-BUY-SELLER-RATING  PIC S9(3)V99.
005300               10  OPO-SELL-SELLER-RATNG  PIC S9(3)V99.
005400               10  OPO-BUY-URL            PIC X(80).
005500           05  OPO-EXPIRES-AT         PIC X(19).
005600           05  OPO-EXPIRES-BREAKDOWN REDEFINES
005700               OPO-EXPIRES-AT.
005800                   15  OPO-EXP-DATE           PIC X(10).
005900                   15  OPO-EXP-T-SEP          PIC X(01).
006000                   15  OPO-EXP-TIME           PIC X(08).
006100           05  OPO-STATUS             PIC X(08).
006200               88  OPO-ACTIVE                 VALUE 'ACTIVE'.
006300               88  OPO-EXPIRED                VALUE 'EXPIRED'.
006400           05  FILLER                 PIC X(79).
006500*
006600* OPO-CRE-DATE Y OPO-EXP-DATE SE REPITEN COMO DESGLOSE PARA
006700* LOS BARRIDOS DE VENCIMIENTO SIN REARMAR EL TIMESTAMP (R8).
