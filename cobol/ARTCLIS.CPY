000100******************************************************************
000200* NOMBRE ARCHIVO...: ARTCLIS
000300* DESCRIPCION......: LISTADO NORMALIZADO DE CARTAS EN VENTA
000400*                     (SALIDA ARNORM10 / ENTRADA ARDETC20)
000500* LONGITUD REGISTRO: 399 CARACTERES
000600* ORGANIZACION.....: SECUENCIAL
000700* CLAVES
000800* ------> PRINCIPAL....: LIS-CARD-NAME + LIS-ITEM-ID
000900* ------> ALTERNATIVA 1: LIS-PLATFORM
001000******************************************************************
001100*                LOG DE MODIFICACIONES
001200* ----------------------------------------------------------
001300* FECHA      AUTOR      DESCRIPCION
001400* ----------------------------------------------------------
001500* 1991-04-08 R.ALSINA   VERSION INICIAL - COPYBOOK LIS
001600* 1994-11-02 M.OCAMPO   AGREGA LIS-LISTING-TYPE (PEDIDO 4471)
001700* 1999-01-19 J.QUIROGA  Y2K - LIS-SCRAPED-AT A 4 DIG. DE ANIO
001800* 2003-06-25 C.FERRARI  AGREGA LIS-IS-ACTIVE (PEDIDO 8820)
001900* ----------------------------------------------------------
002000*
002100       01  ARTCLIS.
002200           05  LIS-CLAVE.
002300               10  LIS-ITEM-ID            PIC X(20).
002400               10  LIS-CARD-NAME          PIC X(40).
002500           05  LIS-DATOS.
002600               10  LIS-PLATFORM           PIC X(12).
002700               10  LIS-TITLE              PIC X(60).
002800               10  LIS-PRICE              PIC S9(7)V99.
002900               10  LIS-CURRENCY           PIC X(03).
003000               10  LIS-SHIPPING-COST      PIC S9(5)V99.
003100               10  LIS-TOTAL-COST         PIC S9(7)V99.
003200               10  LIS-CONDITION          PIC X(20).
003300               10  LIS-LISTING-URL        PIC X(80).
003400               10  LIS-SELLER-USERNAME    PIC X(20).
003500               10  LIS-SELLER-RATING      PIC S9(3)V99.
003600               10  LIS-LISTING-TYPE       PIC X(12).
003700           05  LIS-SCRAPED-AT         PIC X(19).
003800           05  LIS-SCRAPED-BREAKDOWN REDEFINES LIS-SCRAPED-AT.
003900               10  LIS-SCR-DATE           PIC X(10).
004000               10  LIS-SCR-T-SEP          PIC X(01).
004100               10  LIS-SCR-TIME           PIC X(08).
004200           05  LIS-IS-ACTIVE          PIC X(01).
004300               88  LIS-ACTIVE                 VALUE 'Y'.
004400               88  LIS-INACTIVE               VALUE 'N'.
004500           05  FILLER                 PIC X(82).
004600*
004700* LIS-SCRAPED-BREAKDOWN EXPONE FECHA/HORA DE CAPTURA SIN
004800* DESARMAR EL TIMESTAMP ISO COMPLETO (VER 1700-STAMP-SCRAPE).
