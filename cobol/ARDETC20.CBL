000100******************************************************************
000200* ARDETC20 - MOTOR DE DETECCION DE ARBITRAJE ENTRE
000300* PLATAFORMAS DE VENTA DE CARTAS - SUBSISTEMA AR
000400******************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID. ARDETC20.
000700       AUTHOR. R. ALSINA.
000800       INSTALLATION. ZONDA - SISTEMAS BATCH.
000900       DATE-WRITTEN. 22/08/1991.
001000       DATE-COMPILED.
001100       SECURITY. CONFIDENCIAL - USO INTERNO ZONDA.
001200******************************************************************
001300*                     LOG DE MODIFICACIONES
001400* ----------------------------------------------------------
001500* FECHA      AUTOR      TICKET   DESCRIPCION
001600* ----------------------------------------------------------
001700* 1991-08-22 R.ALSINA   Z-0098   VERSION INICIAL DEL PROGRAMA
001800* 1992-08-03 R.ALSINA   Z-0201   AGREGA CALCULO DE RIESGO Y
001900*                                CONFIANZA POR PAR (R3/R4)
002000* 1994-11-02 M.OCAMPO   Z-0473   TOPE DE 50 POR PLATAFORMA Y
002100*                                DEDUPLICACION POR CONFIANZA
002200* 1996-04-18 M.OCAMPO   Z-0561   AGREGA COMPOSITE-SCORE (R6)
002300*                                Y RETENCION DE TOP 10 (R6)
002400* 1998-12-02 J.QUIROGA  Z-0804   REVISION Y2K - CORTES DE
002500*                                VENTANA A 4 DIGITOS DE ANIO
002600* 2001-03-11 C.FERRARI  Z-0854   FILTRO RAPIDO DE GANANCIA Y
002700*                                DE RELACION DE PRECIO (R5)
002750* 2007-08-30 C.FERRARI  Z-1102   WS-RUN-DATE/TIME TOMADOS DEL
002760*                                RELOJ DEL SISTEMA (2010) - YA
002770*                                NO QUEDABAN FIJOS EN CADA
002780*                                CORRIDA (VER 2050-BUILD-
002790*                                CUTOFFS, QUE USABA EL SELLO).
002800* ----------------------------------------------------------
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-3090.
003300       OBJECT-COMPUTER. IBM-3090.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           CLASS ZONDA-DIGITS IS '0' THRU '9'
003700           UPSI-0 ON STATUS IS AR-RERUN-SWITCH.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT LISTING-MASTER ASSIGN TO ARLISMST
004100               ORGANIZATION IS SEQUENTIAL
004200               FILE STATUS IS WS-LIS-STATUS.
004300           SELECT SORT-WORK-FILE ASSIGN TO ARSRTWK1.
004400           SELECT OPPORTUNITY-MASTER ASSIGN TO AROPOMST
004500               ORGANIZATION IS SEQUENTIAL
004600               FILE STATUS IS WS-OPO-STATUS.
004700
004800       DATA DIVISION.
004900       FILE SECTION.
005000       FD  LISTING-MASTER
005100           RECORDING MODE IS F
005200           LABEL RECORDS ARE STANDARD
005300           RECORD CONTAINS 399 CHARACTERS.
005400       COPY ARTCLIS.
005500
005600       SD  SORT-WORK-FILE.
005700       01  SRT-LISTING-REC.
005800           05  SRT-CARD-NAME          PIC X(40).
005900           05  SRT-PLATFORM           PIC X(12).
006000           05  SRT-TOTAL-COST         PIC S9(7)V99.
006100           05  SRT-REST-OF-RECORD     PIC X(345).
006200
006300       FD  OPPORTUNITY-MASTER
006400           RECORDING MODE IS F
006500           LABEL RECORDS ARE STANDARD
006600           RECORD CONTAINS 472 CHARACTERS.
006700       COPY ARTCOPO.
006800
006900       WORKING-STORAGE SECTION.
007000* TABLAS Y AREA DE TRABAJO DE LAS REGLAS COMPARTIDAS (U2)
007100       COPY ARTCTAB.
007200
007300       01  WS-FILE-STATUS-AREA.
007400           05  WS-LIS-STATUS          PIC X(02).
007500               88  WS-LIS-OK                  VALUE '00'.
007600               88  WS-LIS-EOF                 VALUE '10'.
007700           05  WS-OPO-STATUS          PIC X(02).
007800               88  WS-OPO-OK                  VALUE '00'.
007900
008000       01  WS-RUN-SWITCHES.
008100           05  WS-SRT-EOF-SW          PIC X(01) VALUE 'N'.
008200               88  WS-SRT-EOF-REACHED         VALUE 'Y'.
008300           05  WS-FIRST-CARD-SW       PIC X(01) VALUE 'Y'.
008400               88  WS-FIRST-CARD              VALUE 'Y'.
008500
008600       01  WS-RUN-STAMP.
008610* 2007-08-30 C.FERRARI Z-1102: WS-RUN-DATE/WS-RUN-TIME SE
008620* CARGAN AHORA EN 2010-GET-RUN-STAMP (RELOJ DEL SISTEMA);
008630* YA NO LLEVAN VALUE FIJO DE PRUEBA.
008700           05  WS-RUN-DATE            PIC X(10).
008900           05  WS-RUN-TIME            PIC X(08).
009100           05  WS-RUN-TIMESTAMP.
009200               10  WS-RUN-TS-DATE         PIC X(10).
009300               10  WS-RUN-TS-SEP          PIC X(01) VALUE 'T'.
009400               10  WS-RUN-TS-TIME         PIC X(08).
009500           05  WS-RUN-STAMP-ALT REDEFINES WS-RUN-TIMESTAMP
009600               PIC X(19).
009700* CORTES DE VENTANA ARMADOS UNA SOLA VEZ AL INICIO (9600).
009800           05  WS-CUTOFF-1HR          PIC X(19).
009900           05  WS-CUTOFF-4HR          PIC X(19).
010000           05  WS-EXPIRES-24HR        PIC X(19).
010050
010060* CAMPOS CRUDOS DEL RELOJ DEL SISTEMA OPERATIVO (Z-1102),
010070* LEIDOS UNA SOLA VEZ EN 2010-GET-RUN-STAMP.
010080       01  WS-SYSTEM-CLOCK.
010090           05  WS-SYS-DATE-RAW        PIC 9(08).
010095           05  WS-SYS-TIME-RAW        PIC 9(08).
010100
010200* PARAMETROS DE LA CORRIDA (REGLA R5/R6) - DEFAULT DE FABRICA
010300       01  WS-RUN-PARMS.
010400           05  WS-MIN-MARGIN          PIC S9(3)V9999 VALUE
010500               .1500.
010600           05  WS-MAX-RISK            PIC S9V99      VALUE
010700               2.00.
010800           05  WS-TOP-N               PIC 9(02)      VALUE 10.
010900
011000* TABLA DE LISTADOS ACTIVOS DE LA CARTA EN PROCESO, YA
011100* AGRUPADA POR PLATAFORMA (EL SORT DEJA CADA PLATAFORMA
011200* ASCENDENTE POR TOTAL-COST DENTRO DE CADA CARTA - PASO 2).
011300       01  AR2-CARD-TABLE.
011400           05  AR2-CARD-NAME          PIC X(40).
011500           05  AR2-LISTINGS-READ      PIC 9(05) COMP.
011600           05  AR2-PLATFORM-COUNT     PIC 9(02) COMP.
011700           05  AR2-PLATFORM-TABLE OCCURS 10 TIMES
011800               INDEXED BY AR2-PLAT-IDX AR2-PLAT-IDX2.
011900               10  AR2-PLAT-CODE          PIC X(12).
012000               10  AR2-PLAT-ITEM-COUNT    PIC 9(02) COMP.
012100               10  AR2-PLAT-ITEM-TABLE OCCURS 50 TIMES
012200                   INDEXED BY AR2-ITEM-IDX AR2-ITEM-IDX2.
012300                   15  AR2-ITEM-ID            PIC X(20).
012400                   15  AR2-ITEM-PRICE         PIC S9(7)V99.
012500                   15  AR2-ITEM-SHIPPING      PIC S9(5)V99.
012600                   15  AR2-ITEM-TOTAL         PIC S9(7)V99.
012700                   15  AR2-ITEM-CONDITION     PIC X(20).
012800                   15  AR2-ITEM-SELLER-RATNG  PIC S9(3)V99.
012900                   15  AR2-ITEM-URL           PIC X(80).
013000                   15  AR2-ITEM-SCRAPED-AT    PIC X(19).
013100
013200* AR2-PLAT-CODE-ALT REDEFINE LA CLAVE DE PLATAFORMA PARA
013300* ARMAR PLATFORM-PAIR SIN TENER QUE RECOMPONERLA CADA VEZ.
013400       01  AR2-PAIR-WORK.
013500           05  AR2-PAIR-NAME.
013600               10  AR2-PAIR-BUY-PART      PIC X(12).
013700               10  AR2-PAIR-DASH1         PIC X(04) VALUE '-to-'.
013800               10  AR2-PAIR-SELL-PART     PIC X(12).
013900           05  AR2-PAIR-NAME-ALT REDEFINES AR2-PAIR-NAME
014000               PIC X(28).
014100
014200* TABLA DE CANDIDATOS GENERADOS PARA LA CARTA EN PROCESO,
014300* ANTES DE LA DEDUPLICACION Y EL RANKING (PASOS 5 Y 6).
014400       01  AR3-CANDIDATE-TABLE.
014500           05  AR3-CANDIDATE-COUNT    PIC 9(03) COMP.
014600           05  AR3-CANDIDATE OCCURS 200 TIMES
014700               INDEXED BY AR3-CAND-IDX AR3-CAND-IDX2.
014800               10  AR3-KEEP-FLAG          PIC X(01).
014900                   88  AR3-KEEP                   VALUE 'Y'.
015000               10  AR3-BUY-ITEM-ID        PIC X(20).
015100               10  AR3-SELL-ITEM-ID       PIC X(20).
015200               10  AR3-BUY-PLATFORM       PIC X(12).
015300               10  AR3-SELL-PLATFORM      PIC X(12).
015400               10  AR3-BUY-PRICE          PIC S9(7)V99.
015500               10  AR3-BUY-SHIPPING       PIC S9(5)V99.
015600               10  AR3-BUY-TOTAL          PIC S9(7)V99.
015700               10  AR3-SELL-PRICE         PIC S9(7)V99.
015800               10  AR3-PLATFORM-FEES      PIC S9(7)V99.
015900               10  AR3-NET-SELL-AMOUNT    PIC S9(7)V99.
016000               10  AR3-PROFIT-AMOUNT      PIC S9(7)V99.
016100               10  AR3-PROFIT-MARGIN      PIC S9(3)V9999.
016200               10  AR3-RISK-SCORE         PIC S9V99.
016300               10  AR3-CONFIDENCE-LEVEL   PIC S9(3)V99.
016400               10  AR3-COMPOSITE-SCORE    PIC S9(5)V9999.
016500               10  AR3-BUY-CONDITION      PIC X(20).
016600               10  AR3-SELL-CONDITION     PIC X(20).
016700               10  AR3-BUY-SELLER-RATNG   PIC S9(3)V99.
016800               10  AR3-SELL-SELLER-RATNG  PIC S9(3)V99.
016900               10  AR3-BUY-URL            PIC X(80).
017000
017100       01  WS-COUNTERS.
017200           05  WS-CARDS-PROCESSED     PIC 9(05) COMP.
017300           05  WS-CAND-GENERATED      PIC 9(07) COMP.
017400           05  WS-CAND-UNIQUE         PIC 9(07) COMP.
017500           05  WS-OPPS-STORED         PIC 9(07) COMP.
017600           05  WS-SAVE-CAND-GEN       PIC 9(07) COMP.
017700           05  WS-SAVE-CAND-UNIQ      PIC 9(07) COMP.
017800           05  WS-SAVE-OPPS-STORED    PIC 9(07) COMP.
017900
018000       01  WS-WORK-FIELDS.
018100           05  WS-QUICK-FEE           PIC S9(7)V99.
018200           05  WS-QUICK-PROFIT        PIC S9(7)V99.
018300           05  WS-PRICE-CAP           PIC S9(7)V99.
018400           05  WS-DIVISOR-WORK        PIC S9(7)V9999.
018600           05  WS-RANK-CTR            PIC 9(02) COMP.
018700           05  WS-DUP-FOUND-SW        PIC X(01).
018800               88  WS-DUP-FOUND               VALUE 'Y'.
018850
018860* INDICE DEL MEJOR CANDIDATO ENCONTRADO EN 2600-RANK-AND-STORE,
018870* SUELTO Y SIN RELACION CON EL RESTO DE WS-WORK-FIELDS.
018880       77  WS-BEST-IDX                PIC 9(03) COMP.
018900
019000       01  WS-MESSAGES.
019100           05  WS-MSG-START           PIC X(45) VALUE
019200               'ARDETC20 - INICIO DETECCION DE ARBITRAJE'.
019300           05  WS-MSG-END             PIC X(45) VALUE
019400               'ARDETC20 - FIN DE CORRIDA'.
019500           05  WS-MSG-CARD-TOTALS.
019600               10  FILLER                 PIC X(14) VALUE
019700                   'CARTA........:'.
019800               10  WS-MSG-CARD-NAME       PIC X(40).
019900               10  FILLER                 PIC X(14) VALUE
020000                   '  LISTADOS...:'.
020100               10  WS-MSG-LISTINGS        PIC ZZZZ9.
020200               10  FILLER                 PIC X(14) VALUE
020300                   '  CANDIDATOS.:'.
020400               10  WS-MSG-CAND            PIC ZZZ9.
020500               10  FILLER                 PIC X(14) VALUE
020600                   '  UNICOS.....:'.
020700               10  WS-MSG-UNIQ            PIC ZZZ9.
020800               10  FILLER                 PIC X(14) VALUE
020900                   '  GRABADOS...:'.
021000               10  WS-MSG-STORED          PIC ZZ9.
021100           05  WS-MSG-GRAND-TOTALS.
021200               10  FILLER                 PIC X(14) VALUE
021300                   'CARTAS.......:'.
021400               10  WS-MSG-CARDS           PIC ZZZZ9.
021500               10  FILLER                 PIC X(14) VALUE
021600                   '  OPORTUNID..:'.
021700               10  WS-MSG-OPPS            PIC ZZZZZZ9.
021800
021900       PROCEDURE DIVISION.
022000* 2000-MAIN-PROCESS ARMA LOS CORTES DE VENTANA, ORDENA LOS
022100* LISTADOS ACTIVOS POR CARTA/PLATAFORMA/COSTO TOTAL (PASO 1
022200* Y 2 DE U3) Y DISPARA EL ANALISIS POR CARTA EN LA RUTINA DE
022300* SALIDA DEL SORT (2300-SORT-OUTPUT).
022400       2000-MAIN-PROCESS.
022500           DISPLAY WS-MSG-START.
022550           PERFORM 2010-GET-RUN-STAMP THRU 2010-EXIT.
022600           MOVE WS-RUN-DATE TO WS-RUN-TS-DATE.
022700           MOVE WS-RUN-TIME TO WS-RUN-TS-TIME.
022800           PERFORM 2050-BUILD-CUTOFFS.
022900           OPEN OUTPUT OPPORTUNITY-MASTER.
023000           IF NOT WS-OPO-OK
023100               DISPLAY 'ARDETC20 - ERR ABRIR OPPORTUNITY-MSTR'
023200                   WS-OPO-STATUS
023300               MOVE 16 TO RETURN-CODE
023400               STOP RUN
023500           END-IF.
023600           SORT SORT-WORK-FILE
023700               ON ASCENDING KEY SRT-CARD-NAME SRT-PLATFORM
023800                   SRT-TOTAL-COST
023900               INPUT PROCEDURE IS 2200-SORT-INPUT
024000               OUTPUT PROCEDURE IS 2300-SORT-OUTPUT.
024100           CLOSE OPPORTUNITY-MASTER.
024200           MOVE WS-CARDS-PROCESSED TO WS-MSG-CARDS.
024300           MOVE WS-OPPS-STORED     TO WS-MSG-OPPS.
024400           DISPLAY WS-MSG-GRAND-TOTALS.
024500           DISPLAY WS-MSG-END.
024600           STOP RUN.
024650
024660* 2010-GET-RUN-STAMP (Z-1102): TOMA FECHA/HORA DEL RELOJ DEL
024665* SISTEMA OPERATIVO AL INICIO DE LA CORRIDA Y LAS DEJA EN
024670* WS-RUN-DATE/WS-RUN-TIME CON EL FORMATO ISO DEL TALLER.
024680       2010-GET-RUN-STAMP.
024690           ACCEPT WS-SYS-DATE-RAW FROM DATE YYYYMMDD.
024695           ACCEPT WS-SYS-TIME-RAW FROM TIME.
024700           STRING WS-SYS-DATE-RAW(1:4) '-' WS-SYS-DATE-RAW(5:2)
024705               '-' WS-SYS-DATE-RAW(7:2) DELIMITED BY SIZE
024710               INTO WS-RUN-DATE.
024715           STRING WS-SYS-TIME-RAW(1:2) ':' WS-SYS-TIME-RAW(3:2)
024720               ':' WS-SYS-TIME-RAW(5:2) DELIMITED BY SIZE
024725               INTO WS-RUN-TIME.
024730       2010-EXIT.
024735           EXIT.
024740
024800* 2050-BUILD-CUTOFFS: FIJA LOS CORTES DE 1 Y 4 HORAS Y EL
024900* VENCIMIENTO A 24 HORAS DE ESTA CORRIDA, VIA COPY ARTCRUL.
025000       2050-BUILD-CUTOFFS.
025100           MOVE WS-RUN-STAMP-ALT TO AR9-BASE-STAMP-IN.
025200           MOVE 1 TO AR9-HOURS-TO-SUB.
025300           PERFORM 9600-SUBTRACT-HOURS-FROM-STAMP THRU 9600-EXIT.
025400           MOVE AR9-RESULT-STAMP-OUT TO WS-CUTOFF-1HR.
025500           MOVE WS-RUN-STAMP-ALT TO AR9-BASE-STAMP-IN.
025600           MOVE 4 TO AR9-HOURS-TO-SUB.
025700           PERFORM 9600-SUBTRACT-HOURS-FROM-STAMP THRU 9600-EXIT.
025800           MOVE AR9-RESULT-STAMP-OUT TO WS-CUTOFF-4HR.
025900           MOVE WS-RUN-STAMP-ALT TO AR9-BASE-STAMP-IN.
026000           MOVE -24 TO AR9-HOURS-TO-SUB.
026100           PERFORM 9600-SUBTRACT-HOURS-FROM-STAMP THRU 9600-EXIT.
026200           MOVE AR9-RESULT-STAMP-OUT TO WS-EXPIRES-24HR.
026300
026400* 2200-SORT-INPUT (PASO 1 DE U3): SELECCIONA LOS LISTADOS
026500* ACTIVOS DENTRO DE LAS ULTIMAS 4 HORAS, PRICE Y TOTAL-COST
026600* MAYOR A CERO, Y LOS ENTREGA AL SORT (RELEASE).
026700       2200-SORT-INPUT.
026800           OPEN INPUT LISTING-MASTER.
026900           IF NOT WS-LIS-OK
027000               DISPLAY 'ARDETC20 - ERROR AL ABRIR LISTING-MASTER '
027100                   WS-LIS-STATUS
027200               MOVE 16 TO RETURN-CODE
027300               STOP RUN
027400           END-IF.
027500           PERFORM 2210-READ-LISTING THRU 2210-EXIT.
027600           PERFORM 2220-RELEASE-IF-ELIGIBLE THRU 2220-EXIT
027700               UNTIL WS-LIS-EOF.
027800           CLOSE LISTING-MASTER.
027900
028000       2210-READ-LISTING.
028100           READ LISTING-MASTER
028200               AT END
028300                   SET WS-LIS-EOF TO TRUE
028400           END-READ.
028500       2210-EXIT.
028600           EXIT.
028700
028800       2220-RELEASE-IF-ELIGIBLE.
028900           IF LIS-ACTIVE
029000               AND LIS-PRICE > 0
029100               AND LIS-TOTAL-COST > 0
029200               AND LIS-SCRAPED-AT NOT < WS-CUTOFF-4HR
029300               MOVE LIS-CARD-NAME  TO SRT-CARD-NAME
029400               MOVE LIS-PLATFORM   TO SRT-PLATFORM
029500               MOVE LIS-TOTAL-COST TO SRT-TOTAL-COST
029600               MOVE ARTCLIS         TO SRT-REST-OF-RECORD
029700               RELEASE SRT-LISTING-REC
029800           END-IF.
029900           PERFORM 2210-READ-LISTING THRU 2210-EXIT.
030000       2220-EXIT.
030100           EXIT.
030200
030300* 2300-SORT-OUTPUT: RECORRE LOS LISTADOS YA ORDENADOS Y, EN
030400* CADA CORTE DE CARTA, ARMA LA TABLA POR PLATAFORMA (PASO 2)
030500* Y DISPARA EL ANALISIS DE PARES DE ESA CARTA (2400).
030600       2300-SORT-OUTPUT.
030700           RETURN SORT-WORK-FILE
030800               AT END
030900                   SET WS-SRT-EOF-REACHED TO TRUE
031000           END-RETURN.
031100           PERFORM 2310-BUILD-CARD-TABLE THRU 2310-EXIT
031200               UNTIL WS-SRT-EOF-REACHED.
031300           IF NOT WS-FIRST-CARD
031400               PERFORM 2400-PROCESS-CARD THRU 2400-EXIT
031500           END-IF.
031600
031700* 2310-BUILD-CARD-TABLE ACUMULA LOS REGISTROS DE UNA MISMA
031800* CARTA/PLATAFORMA (YA VIENEN ORDENADOS ASCENDENTE POR
031900* TOTAL-COST); AL CAMBIAR DE CARTA, PROCESA LA ANTERIOR.
032000       2310-BUILD-CARD-TABLE.
032100           IF WS-FIRST-CARD
032200               MOVE 'N' TO WS-FIRST-CARD-SW
032300               PERFORM 2320-INIT-CARD-TABLE
032400           ELSE
032500               IF SRT-CARD-NAME NOT = AR2-CARD-NAME
032600                   PERFORM 2400-PROCESS-CARD THRU 2400-EXIT
032700                   PERFORM 2320-INIT-CARD-TABLE
032800               END-IF
032900           END-IF.
033000           PERFORM 2330-STORE-IN-PLATFORM THRU 2330-EXIT.
033100           PERFORM 2340-RETURN-NEXT THRU
033200               2340-EXIT.
033300       2310-EXIT.
033400           EXIT.
033500
033600* 2340-RETURN-NEXT LEE EL SIGUIENTE REGISTRO DEL SORT;
033700* SE MANTIENE COMO PARRAFO APARTE PARA NO ANIDAR RETURN
033800* DENTRO DE 2310 (EVITA UN PERFORM RECURSIVO).
033900       2340-RETURN-NEXT.
034000           RETURN SORT-WORK-FILE
034100               AT END
034200                   SET WS-SRT-EOF-REACHED TO TRUE
034300           END-RETURN.
034400       2340-EXIT.
034500           EXIT.
034600
034700       2320-INIT-CARD-TABLE.
034800           MOVE SRT-CARD-NAME TO AR2-CARD-NAME.
034900           MOVE 0 TO AR2-LISTINGS-READ.
035000           MOVE 0 TO AR2-PLATFORM-COUNT.
035100           PERFORM 2325-CLEAR-ONE-PLATFORM THRU 2325-EXIT
035200               VARYING AR2-PLAT-IDX FROM 1 BY 1
035300               UNTIL AR2-PLAT-IDX > 10.
035400
035500       2325-CLEAR-ONE-PLATFORM.
035600           MOVE 0 TO AR2-PLAT-ITEM-COUNT(AR2-PLAT-IDX).
035700           MOVE SPACES TO AR2-PLAT-CODE(AR2-PLAT-IDX).
035800       2325-EXIT.
035900           EXIT.
036000
036100* 2330-STORE-IN-PLATFORM UBICA (O CREA) EL BALDE DE LA
036200* PLATAFORMA DEL REGISTRO Y AGREGA EL LISTADO SI HAY LUGAR
036300* (TOPE DE 50 POR PLATAFORMA Y 1000 POR CARTA - PASO 1/2).
036400       2330-STORE-IN-PLATFORM.
036500           ADD 1 TO AR2-LISTINGS-READ.
036600           SET WS-DUP-FOUND-SW TO 'N'.
036700           SET AR2-PLAT-IDX TO 1.
036800           SEARCH AR2-PLATFORM-TABLE
036900               AT END
037000                   CONTINUE
037100               WHEN AR2-PLAT-CODE(AR2-PLAT-IDX) = SRT-PLATFORM
037200                   SET WS-DUP-FOUND-SW TO 'Y'
037300           END-SEARCH.
037400           IF NOT WS-DUP-FOUND
037500               IF AR2-PLATFORM-COUNT < 10
037600                   ADD 1 TO AR2-PLATFORM-COUNT
037700                   SET AR2-PLAT-IDX TO AR2-PLATFORM-COUNT
037800                   MOVE SRT-PLATFORM
037900                       TO AR2-PLAT-CODE(AR2-PLAT-IDX)
038000               ELSE
038100                   GO TO 2330-EXIT
038200               END-IF
038300           END-IF.
038400           IF AR2-LISTINGS-READ > 1000
038500               GO TO 2330-EXIT
038600           END-IF.
038700           IF AR2-PLAT-ITEM-COUNT(AR2-PLAT-IDX) < 50
038800               ADD 1 TO AR2-PLAT-ITEM-COUNT(AR2-PLAT-IDX)
038900               SET AR2-ITEM-IDX TO
039000                   AR2-PLAT-ITEM-COUNT(AR2-PLAT-IDX)
039100               MOVE SRT-REST-OF-RECORD TO ARTCLIS
039200               MOVE LIS-ITEM-ID
039300                   TO AR2-ITEM-ID(AR2-PLAT-IDX AR2-ITEM-IDX)
039400               MOVE LIS-PRICE
039500                   TO AR2-ITEM-PRICE(AR2-PLAT-IDX AR2-ITEM-IDX)
039600               MOVE LIS-SHIPPING-COST
039700                   TO AR2-ITEM-SHIPPING(AR2-PLAT-IDX AR2-ITEM-IDX)
039800               MOVE SRT-TOTAL-COST
039900                   TO AR2-ITEM-TOTAL(AR2-PLAT-IDX AR2-ITEM-IDX)
040000               MOVE LIS-CONDITION
040100                   TO AR2-ITEM-CONDITION(AR2-PLAT-IDX
040200                       AR2-ITEM-IDX)
040300               MOVE LIS-SELLER-RATING
040400                   TO AR2-ITEM-SELLER-RATNG(AR2-PLAT-IDX
040500                       AR2-ITEM-IDX)
040600               MOVE LIS-LISTING-URL
040700                   TO AR2-ITEM-URL(AR2-PLAT-IDX AR2-ITEM-IDX)
040800               MOVE LIS-SCRAPED-AT
040900                   TO AR2-ITEM-SCRAPED-AT(AR2-PLAT-IDX
041000                       AR2-ITEM-IDX)
041100           END-IF.
041200       2330-EXIT.
041300           EXIT.
041400
041500* 2400-PROCESS-CARD (PASOS 3 A 6 DE U3): ARMA LOS PARES DE
041600* PLATAFORMA DE LA CARTA, DEDUPLICA POR CONFIANZA Y GRABA
041700* EL TOP-N POR COMPOSITE-SCORE EN OPPORTUNITY-MASTER.
041800       2400-PROCESS-CARD.
041900           MOVE 0 TO AR3-CANDIDATE-COUNT.
042000           MOVE WS-CAND-GENERATED TO WS-SAVE-CAND-GEN.
042100           MOVE WS-CAND-UNIQUE    TO WS-SAVE-CAND-UNIQ.
042200           MOVE WS-OPPS-STORED    TO WS-SAVE-OPPS-STORED.
042300           PERFORM 2410-PAIR-BUY-PLATFORM THRU 2410-EXIT
042400               VARYING AR2-PLAT-IDX FROM 1 BY 1
042500               UNTIL AR2-PLAT-IDX > AR2-PLATFORM-COUNT.
042600           PERFORM 2500-DEDUPE-CANDIDATES THRU 2500-EXIT.
042700           PERFORM 2600-RANK-AND-STORE THRU 2600-EXIT.
042800           MOVE AR2-CARD-NAME    TO WS-MSG-CARD-NAME.
042900           MOVE AR2-LISTINGS-READ TO WS-MSG-LISTINGS.
043000           COMPUTE WS-MSG-CAND = WS-CAND-GENERATED -
043100               WS-SAVE-CAND-GEN.
043200           COMPUTE WS-MSG-UNIQ = WS-CAND-UNIQUE -
043300               WS-SAVE-CAND-UNIQ.
043400           COMPUTE WS-MSG-STORED = WS-OPPS-STORED -
043500               WS-SAVE-OPPS-STORED.
043600           DISPLAY WS-MSG-CARD-TOTALS.
043700           ADD 1 TO WS-CARDS-PROCESSED.
043800       2400-EXIT.
043900           EXIT.
044000
044100* 2410/2420-2440 RECORREN CADA PAR ORDENADO DE PLATAFORMAS
044200* DISTINTAS (COMPRA EN AR2-PLAT-IDX, VENTA EN AR2-PLAT-IDX2)
044300* Y CADA COMBINACION DE ITEM DE COMPRA X ITEM DE VENTA.
044400       2410-PAIR-BUY-PLATFORM.
044500           PERFORM 2420-PAIR-SELL-PLATFORM THRU 2420-EXIT
044600               VARYING AR2-PLAT-IDX2 FROM 1 BY 1
044700               UNTIL AR2-PLAT-IDX2 > AR2-PLATFORM-COUNT.
044800       2410-EXIT.
044900           EXIT.
045000
045100       2420-PAIR-SELL-PLATFORM.
045200           IF AR2-PLAT-IDX2 = AR2-PLAT-IDX
045300               GO TO 2420-EXIT
045400           END-IF.
045500           PERFORM 2430-PAIR-BUY-ITEM THRU 2430-EXIT
045600               VARYING AR2-ITEM-IDX FROM 1 BY 1
045700               UNTIL AR2-ITEM-IDX >
045800                   AR2-PLAT-ITEM-COUNT(AR2-PLAT-IDX).
045900       2420-EXIT.
046000           EXIT.
046100
046200       2430-PAIR-BUY-ITEM.
046300           PERFORM 2440-EVALUATE-ONE-PAIR THRU 2440-EXIT
046400               VARYING AR2-ITEM-IDX2 FROM 1 BY 1
046500               UNTIL AR2-ITEM-IDX2 >
046600                   AR2-PLAT-ITEM-COUNT(AR2-PLAT-IDX2).
046700       2430-EXIT.
046800           EXIT.
046900
047000* 2440-EVALUATE-ONE-PAIR: FILTROS RAPIDOS (PASO 3) Y, SI
047100* SOBREVIVE, CALCULO DETALLADO DE LA OPORTUNIDAD (PASO 4).
047200       2440-EVALUATE-ONE-PAIR.
047300           MOVE AR2-ITEM-TOTAL(AR2-PLAT-IDX AR2-ITEM-IDX)
047400               TO AR9-BUY-TOTAL-IN.
047500           MOVE AR2-ITEM-PRICE(AR2-PLAT-IDX2 AR2-ITEM-IDX2)
047600               TO AR9-SELL-PRICE-IN.
047700           IF AR9-BUY-TOTAL-IN NOT > 0
047800               OR AR9-SELL-PRICE-IN NOT > 0
047900               GO TO 2440-EXIT
048000           END-IF.
048100           MOVE AR2-PLAT-CODE(AR2-PLAT-IDX2) TO AR9-PLATFORM-IN.
048200           PERFORM 9200-CALC-PLATFORM-FEE THRU 9200-EXIT.
048300           MOVE AR9-FEE-OUT TO WS-QUICK-FEE.
048400           COMPUTE WS-QUICK-PROFIT =
048500               AR9-SELL-PRICE-IN - AR9-BUY-TOTAL-IN -
048600                   WS-QUICK-FEE.
048700           IF WS-QUICK-PROFIT < 5.00
048800               GO TO 2440-EXIT
048900           END-IF.
049000           COMPUTE WS-PRICE-CAP ROUNDED =
049100               AR9-SELL-PRICE-IN * 0.8.
049200           IF AR9-BUY-TOTAL-IN > WS-PRICE-CAP
049300               GO TO 2440-EXIT
049400           END-IF.
049500           MOVE AR2-ITEM-CONDITION(AR2-PLAT-IDX AR2-ITEM-IDX)
049600               TO AR9-BUY-COND-IN.
049700           MOVE AR2-ITEM-CONDITION(AR2-PLAT-IDX2 AR2-ITEM-IDX2)
049800               TO AR9-SELL-COND-IN.
049900           PERFORM 9300-ASSESS-CONDITION THRU 9300-EXIT.
050000           IF AR9-NOT-COMPATIBLE
050100               GO TO 2440-EXIT
050200           END-IF.
050300           PERFORM 2450-CALC-DETAIL THRU 2450-EXIT.
050400       2440-EXIT.
050500           EXIT.
050600
050700* 2450-CALC-DETAIL (PASO 4): COMISION, GANANCIA NETA Y
050800* MARGEN; SI PASA LOS PISOS DE R5/R6 CALCULA RIESGO Y
050900* CONFIANZA (COPY ARTCRUL) Y AGREGA EL CANDIDATO A LA TABLA.
051000       2450-CALC-DETAIL.
051100           MOVE WS-QUICK-FEE TO AR9-FEE-OUT.
051200           COMPUTE WS-DIVISOR-WORK =
051300               AR9-SELL-PRICE-IN - AR9-FEE-OUT - AR9-BUY-TOTAL-IN.
051400           IF AR9-BUY-TOTAL-IN = 0
051500               GO TO 2450-EXIT
051600           END-IF.
051700           IF WS-DIVISOR-WORK < 5.00
051800               GO TO 2450-EXIT
051900           END-IF.
052000           COMPUTE AR9-RAW-MARGIN-WORK ROUNDED =
052100               WS-DIVISOR-WORK / AR9-BUY-TOTAL-IN.
052200           IF AR9-RAW-MARGIN-WORK < WS-MIN-MARGIN
052300               GO TO 2450-EXIT
052400           END-IF.
052500           MOVE AR2-ITEM-SELLER-RATNG(AR2-PLAT-IDX AR2-ITEM-IDX)
052600               TO AR9-BUY-RATING-IN.
052700           MOVE AR2-PLAT-CODE(AR2-PLAT-IDX)
052800               TO AR9-BUY-PLATFORM-IN.
052900           MOVE AR2-PLAT-CODE(AR2-PLAT-IDX2)
053000               TO AR9-SELL-PLATFORM-IN.
053100           PERFORM 2460-CHECK-BUY-RECENCY THRU 2460-EXIT.
053200           PERFORM 9400-CALC-RISK-SCORE THRU 9400-EXIT.
053300           IF AR9-RISK-SCORE-OUT > WS-MAX-RISK
053400               GO TO 2450-EXIT
053500           END-IF.
053600           PERFORM 9500-CALC-CONFIDENCE THRU 9500-EXIT.
053700           PERFORM 2470-ADD-CANDIDATE THRU 2470-EXIT.
053800       2450-EXIT.
053900           EXIT.
054000
054100* 2460-CHECK-BUY-RECENCY ARMA AR9-SCRAPE-AGE-IN/BAD-IN PARA
054200* LA REGLA R3 A PARTIR DEL SCRAPED-AT DEL LISTADO DE COMPRA.
054300       2460-CHECK-BUY-RECENCY.
054400           IF AR2-ITEM-SCRAPED-AT(AR2-PLAT-IDX AR2-ITEM-IDX)
054500               = SPACES
054600               MOVE 'Y'  TO AR9-SCRAPE-BAD-IN
054700               MOVE 99   TO AR9-SCRAPE-AGE-IN
054800           ELSE
054900               MOVE 'N' TO AR9-SCRAPE-BAD-IN
055000               IF AR2-ITEM-SCRAPED-AT(AR2-PLAT-IDX AR2-ITEM-IDX)
055100                   NOT < WS-CUTOFF-1HR
055200                   MOVE 0  TO AR9-SCRAPE-AGE-IN
055300               ELSE
055400                   MOVE 99 TO AR9-SCRAPE-AGE-IN
055500               END-IF
055600           END-IF.
055700       2460-EXIT.
055800           EXIT.
055900
056000* 2470-ADD-CANDIDATE (TOPE 200) VUELCA EL PAR EVALUADO A
056100* AR3-CANDIDATE-TABLE CON SU COMPOSITE-SCORE (REGLA R6).
056200       2470-ADD-CANDIDATE.
056300           IF AR3-CANDIDATE-COUNT NOT < 200
056400               GO TO 2470-EXIT
056500           END-IF.
056600           ADD 1 TO AR3-CANDIDATE-COUNT.
056700           SET AR3-CAND-IDX TO AR3-CANDIDATE-COUNT.
056800           MOVE 'Y' TO AR3-KEEP-FLAG(AR3-CAND-IDX).
056900           MOVE AR2-ITEM-ID(AR2-PLAT-IDX AR2-ITEM-IDX)
057000               TO AR3-BUY-ITEM-ID(AR3-CAND-IDX).
057100           MOVE AR2-ITEM-ID(AR2-PLAT-IDX2 AR2-ITEM-IDX2)
057200               TO AR3-SELL-ITEM-ID(AR3-CAND-IDX).
057300           MOVE AR2-PLAT-CODE(AR2-PLAT-IDX)
057400               TO AR3-BUY-PLATFORM(AR3-CAND-IDX).
057500           MOVE AR2-PLAT-CODE(AR2-PLAT-IDX2)
057600               TO AR3-SELL-PLATFORM(AR3-CAND-IDX).
057700           MOVE AR2-ITEM-PRICE(AR2-PLAT-IDX AR2-ITEM-IDX)
057800               TO AR3-BUY-PRICE(AR3-CAND-IDX).
057900           MOVE AR2-ITEM-SHIPPING(AR2-PLAT-IDX AR2-ITEM-IDX)
058000               TO AR3-BUY-SHIPPING(AR3-CAND-IDX).
058100           MOVE AR9-BUY-TOTAL-IN  TO AR3-BUY-TOTAL(AR3-CAND-IDX).
058200           MOVE AR9-SELL-PRICE-IN TO AR3-SELL-PRICE(AR3-CAND-IDX).
058300           MOVE AR9-FEE-OUT TO AR3-PLATFORM-FEES(AR3-CAND-IDX).
058400           COMPUTE AR3-NET-SELL-AMOUNT(AR3-CAND-IDX) =
058500               AR9-SELL-PRICE-IN - AR9-FEE-OUT.
058600           MOVE WS-DIVISOR-WORK
058700               TO AR3-PROFIT-AMOUNT(AR3-CAND-IDX).
058800           MOVE AR9-RAW-MARGIN-WORK
058900               TO AR3-PROFIT-MARGIN(AR3-CAND-IDX).
059000           MOVE AR9-RISK-SCORE-OUT
059100               TO AR3-RISK-SCORE(AR3-CAND-IDX).
059200           MOVE AR9-CONFIDENCE-OUT
059300               TO AR3-CONFIDENCE-LEVEL(AR3-CAND-IDX).
059400           IF AR9-RISK-SCORE-OUT > AR-RISK-MIN-DIVISOR
059500               MOVE AR9-RISK-SCORE-OUT TO WS-DIVISOR-WORK
059600           ELSE
059700               MOVE AR-RISK-MIN-DIVISOR TO WS-DIVISOR-WORK
059800           END-IF.
059900           COMPUTE AR3-COMPOSITE-SCORE(AR3-CAND-IDX) ROUNDED =
060000               (AR9-RAW-MARGIN-WORK * AR9-CONFIDENCE-OUT)
060100                   / WS-DIVISOR-WORK.
060200           MOVE AR2-ITEM-CONDITION(AR2-PLAT-IDX AR2-ITEM-IDX)
060300               TO AR3-BUY-CONDITION(AR3-CAND-IDX).
060400           MOVE AR2-ITEM-CONDITION(AR2-PLAT-IDX2 AR2-ITEM-IDX2)
060500               TO AR3-SELL-CONDITION(AR3-CAND-IDX).
060600           MOVE AR9-BUY-RATING-IN
060700               TO AR3-BUY-SELLER-RATNG(AR3-CAND-IDX).
060800           MOVE AR2-ITEM-SELLER-RATNG(AR2-PLAT-IDX2 AR2-ITEM-IDX2)
060900               TO AR3-SELL-SELLER-RATNG(AR3-CAND-IDX).
061000           MOVE AR2-ITEM-URL(AR2-PLAT-IDX AR2-ITEM-IDX)
061100               TO AR3-BUY-URL(AR3-CAND-IDX).
061200           ADD 1 TO WS-CAND-GENERATED.
061300       2470-EXIT.
061400           EXIT.
061500
061600* 2500-DEDUPE-CANDIDATES (PASO 5): CUANDO DOS CANDIDATOS
061700* COMPARTEN COMPRA Y VENTA, SE RETIENE EL DE MAYOR CONFIDENCE-
061800* LEVEL (AR3-KEEP-FLAG='N' EN EL DESCARTADO).
061900       2500-DEDUPE-CANDIDATES.
062000           PERFORM 2510-DEDUPE-OUTER THRU 2510-EXIT
062100               VARYING AR3-CAND-IDX FROM 1 BY 1
062200               UNTIL AR3-CAND-IDX > AR3-CANDIDATE-COUNT.
062300           PERFORM 2530-COUNT-UNIQUE THRU 2530-EXIT
062400               VARYING AR3-CAND-IDX FROM 1 BY 1
062500               UNTIL AR3-CAND-IDX > AR3-CANDIDATE-COUNT.
062600       2500-EXIT.
062700           EXIT.
062800
062900       2510-DEDUPE-OUTER.
063000           IF NOT AR3-KEEP(AR3-CAND-IDX)
063100               GO TO 2510-EXIT
063200           END-IF.
063300           SET WS-BEST-IDX TO AR3-CAND-IDX.
063400           ADD 1 TO WS-BEST-IDX.
063500           PERFORM 2520-DEDUPE-INNER THRU 2520-EXIT
063600               VARYING AR3-CAND-IDX2 FROM WS-BEST-IDX BY 1
063700               UNTIL AR3-CAND-IDX2 > AR3-CANDIDATE-COUNT.
063800       2510-EXIT.
063900           EXIT.
064000
064100       2520-DEDUPE-INNER.
064200           IF NOT AR3-KEEP(AR3-CAND-IDX2)
064300               GO TO 2520-EXIT
064400           END-IF.
064500           IF AR3-BUY-ITEM-ID(AR3-CAND-IDX) NOT =
064600               AR3-BUY-ITEM-ID(AR3-CAND-IDX2)
064700               OR AR3-SELL-ITEM-ID(AR3-CAND-IDX) NOT =
064800                   AR3-SELL-ITEM-ID(AR3-CAND-IDX2)
064900               GO TO 2520-EXIT
065000           END-IF.
065100           IF AR3-CONFIDENCE-LEVEL(AR3-CAND-IDX2) >
065200               AR3-CONFIDENCE-LEVEL(AR3-CAND-IDX)
065300               MOVE 'N' TO AR3-KEEP-FLAG(AR3-CAND-IDX)
065400           ELSE
065500               MOVE 'N' TO AR3-KEEP-FLAG(AR3-CAND-IDX2)
065600           END-IF.
065700       2520-EXIT.
065800           EXIT.
065900
066000       2530-COUNT-UNIQUE.
066100           IF AR3-KEEP(AR3-CAND-IDX)
066200               ADD 1 TO WS-CAND-UNIQUE
066300           END-IF.
066400       2530-EXIT.
066500           EXIT.
066600
066700* 2600-RANK-AND-STORE (PASO 6): SELECCION SUCESIVA DEL MEJOR
066800* COMPOSITE-SCORE ENTRE LOS RETENIDOS, HASTA WS-TOP-N VECES,
066900* Y GRABACION EN OPPORTUNITY-MASTER CON SU SELLO Y ESTADO.
067000       2600-RANK-AND-STORE.
067100           PERFORM 2610-STORE-ONE-TOP THRU 2610-EXIT
067200               VARYING WS-RANK-CTR FROM 1 BY 1
067300               UNTIL WS-RANK-CTR > WS-TOP-N.
067400       2600-EXIT.
067500           EXIT.
067600
067700       2610-STORE-ONE-TOP.
067800           MOVE 0 TO WS-BEST-IDX.
067900           PERFORM 2620-FIND-BEST-CANDIDATE THRU 2620-EXIT
068000               VARYING AR3-CAND-IDX FROM 1 BY 1
068100               UNTIL AR3-CAND-IDX > AR3-CANDIDATE-COUNT.
068200           IF WS-BEST-IDX = 0
068300               GO TO 2610-EXIT
068400           END-IF.
068500           SET AR3-CAND-IDX TO WS-BEST-IDX.
068600           MOVE 'N' TO AR3-KEEP-FLAG(AR3-CAND-IDX).
068700           PERFORM 2630-WRITE-OPPORTUNITY THRU 2630-EXIT.
068800           ADD 1 TO WS-OPPS-STORED.
068900       2610-EXIT.
069000           EXIT.
069100
069200* 2620-FIND-BEST-CANDIDATE BUSCA, ENTRE LOS AUN RETENIDOS,
069300* EL DE MAYOR AR3-COMPOSITE-SCORE (WS-BEST-IDX = 0 SI NINGUNO).
069400       2620-FIND-BEST-CANDIDATE.
069500           IF NOT AR3-KEEP(AR3-CAND-IDX)
069600               GO TO 2620-EXIT
069700           END-IF.
069800           IF WS-BEST-IDX = 0
069900               SET WS-BEST-IDX TO AR3-CAND-IDX
070000               GO TO 2620-EXIT
070100           END-IF.
070200           SET AR3-CAND-IDX2 TO WS-BEST-IDX.
070300           IF AR3-COMPOSITE-SCORE(AR3-CAND-IDX) >
070400               AR3-COMPOSITE-SCORE(AR3-CAND-IDX2)
070500               SET WS-BEST-IDX TO AR3-CAND-IDX
070600           END-IF.
070700       2620-EXIT.
070800           EXIT.
070900
071000* 2630-WRITE-OPPORTUNITY ARMA ARTCOPO A PARTIR DEL CANDIDATO
071100* ELEGIDO, SELLA CREATED-AT/EXPIRES-AT Y ESTADO ACTIVE (R8).
071200       2630-WRITE-OPPORTUNITY.
071300           MOVE SPACES TO ARTCOPO.
071400           MOVE AR2-CARD-NAME    TO OPO-CARD-NAME.
071500           MOVE WS-RUN-STAMP-ALT TO OPO-CREATED-AT.
071600           MOVE AR3-BUY-PLATFORM(AR3-CAND-IDX)
071700               TO OPO-BUY-PLATFORM.
071800           MOVE AR3-SELL-PLATFORM(AR3-CAND-IDX)
071900               TO OPO-SELL-PLATFORM.
072000           MOVE AR3-BUY-PLATFORM(AR3-CAND-IDX)
072100               TO AR2-PAIR-BUY-PART.
072200           MOVE AR3-SELL-PLATFORM(AR3-CAND-IDX)
072300               TO AR2-PAIR-SELL-PART.
072400           MOVE AR2-PAIR-NAME-ALT TO OPO-PLATFORM-PAIR.
072500           MOVE AR3-BUY-PRICE(AR3-CAND-IDX)    TO OPO-BUY-PRICE.
072600           MOVE AR3-BUY-SHIPPING(AR3-CAND-IDX)
072700               TO OPO-BUY-SHIPPING.
072800           MOVE AR3-BUY-TOTAL(AR3-CAND-IDX)    TO OPO-BUY-TOTAL.
072900           MOVE AR3-SELL-PRICE(AR3-CAND-IDX)   TO OPO-SELL-PRICE.
073000           MOVE AR3-PLATFORM-FEES(AR3-CAND-IDX)
073100               TO OPO-PLATFORM-FEES.
073200           MOVE AR3-NET-SELL-AMOUNT(AR3-CAND-IDX)
073300               TO OPO-NET-SELL-AMOUNT.
073400           MOVE AR3-PROFIT-AMOUNT(AR3-CAND-IDX)
073500               TO OPO-PROFIT-AMOUNT.
073600           MOVE AR3-PROFIT-MARGIN(AR3-CAND-IDX)
073700               TO OPO-PROFIT-MARGIN.
073800           MOVE AR3-RISK-SCORE(AR3-CAND-IDX)   TO OPO-RISK-SCORE.
073900           MOVE AR3-CONFIDENCE-LEVEL(AR3-CAND-IDX)
074000               TO OPO-CONFIDENCE-LEVEL.
074100           MOVE AR3-COMPOSITE-SCORE(AR3-CAND-IDX)
074200               TO OPO-COMPOSITE-SCORE.
074300           MOVE AR3-BUY-ITEM-ID(AR3-CAND-IDX)  TO OPO-BUY-ITEM-ID.
074400           MOVE AR3-SELL-ITEM-ID(AR3-CAND-IDX)
074500               TO OPO-SELL-ITEM-ID.
074600           MOVE AR3-BUY-CONDITION(AR3-CAND-IDX)
074700               TO OPO-BUY-CONDITION.
074800           MOVE AR3-SELL-CONDITION(AR3-CAND-IDX)
074900               TO OPO-SELL-CONDITION.
075000           MOVE AR3-BUY-SELLER-RATNG(AR3-CAND-IDX)
075100               TO OPO-BUY-SELLER-RATING.
075200           MOVE AR3-SELL-SELLER-RATNG(AR3-CAND-IDX)
075300               TO OPO-SELL-SELLER-RATNG.
075400           MOVE AR3-BUY-URL(AR3-CAND-IDX)      TO OPO-BUY-URL.
075500           MOVE WS-EXPIRES-24HR                TO OPO-EXPIRES-AT.
075600           MOVE 'ACTIVE'                       TO OPO-STATUS.
075700           WRITE ARTCOPO.
075800           IF NOT WS-OPO-OK
075900               DISPLAY 'ARDETC20 - ERROR AL GRABAR OPPORTUNITY '
076000                   WS-OPO-STATUS
076100           END-IF.
076200       2630-EXIT.
076300           EXIT.
076400
076500
076600* COPIA LAS RUTINAS COMPARTIDAS DE COMISION, ESTADO, RIESGO,
076700* CONFIANZA Y CORTE DE VENTANA (REGLAS R1/R2/R3/R4).
076800       COPY ARTCRUL.
076900
