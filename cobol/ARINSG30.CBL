000100******************************************************************
000200* ARINSG30 - RESUMEN DE MERCADO (INSIGHTS) POR CARTA A
000300* PARTIR DE LAS OPORTUNIDADES GRABADAS EN LAS ULTIMAS 24 HS
000400******************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID. ARINSG30.
000700       AUTHOR. M. OCAMPO.
000800       INSTALLATION. ZONDA - SISTEMAS BATCH.
000900       DATE-WRITTEN. 17/02/1992.
001000       DATE-COMPILED.
001100       SECURITY. CONFIDENCIAL - USO INTERNO ZONDA.
001200******************************************************************
001300*                     LOG DE MODIFICACIONES
001400* ----------------------------------------------------------
001500* FECHA      AUTOR      TICKET   DESCRIPCION
001600* ----------------------------------------------------------
001700* 1992-02-17 M.OCAMPO   Z-0233   VERSION INICIAL DEL PROGRAMA
001800* 1994-06-09 M.OCAMPO   Z-0399   AGREGA MAXIMOS DE MARGEN Y
001900*                                DE MONTO POR CARTA
002000* 1996-03-04 M.OCAMPO   Z-0561   AGREGA TOP 5 PARES DE
002100*                                PLATAFORMA MAS FRECUENTES
002200* 1999-01-19 J.QUIROGA  Z-0804   REVISION Y2K - CORTE DE
002300*                                VENTANA A 4 DIGITOS DE ANIO
002400* 2003-05-27 C.FERRARI  Z-0912   TOPE DE 100 OPORTUNIDADES
002500*                                POR CARTA (RENDIMIENTO)
002550* 2007-08-30 C.FERRARI  Z-1102   WS-RUN-DATE/TIME TOMADOS DEL
002560*                                RELOJ DEL SISTEMA (3010) - YA
002570*                                NO QUEDABAN FIJOS EN CADA
002580*                                CORRIDA (VER 3050-BUILD-
002590*                                CUTOFF, QUE USABA EL SELLO).
002591* 2007-09-18 C.FERRARI  Z-1120   3220 RETENIA LAS PRIMERAS 100
002592*                                OPORTUNIDADES DE LA VENTANA DE
002593*                                24 HS Y NO LAS MAS RECIENTES.
002594*                                AGREGA INS3-RETAIN-TABLE PARA
002595*                                DESALOJAR LA MAS VIEJA CUANDO
002596*                                LLEGA UNA MAS NUEVA (VER 3222).
002600* ----------------------------------------------------------
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-3090.
003100       OBJECT-COMPUTER. IBM-3090.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM
003400           CLASS ZONDA-DIGITS IS '0' THRU '9'
003500           UPSI-0 ON STATUS IS AR-RERUN-SWITCH.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT OPPORTUNITY-MASTER ASSIGN TO AROPOMST
003900               ORGANIZATION IS SEQUENTIAL
004000               FILE STATUS IS WS-OPO-STATUS.
004100           SELECT INSIGHTS-FILE ASSIGN TO ARINSOUT
004200               ORGANIZATION IS SEQUENTIAL
004300               FILE STATUS IS WS-INS-STATUS.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700       FD  OPPORTUNITY-MASTER
004800           RECORDING MODE IS F
004900           LABEL RECORDS ARE STANDARD
005000           RECORD CONTAINS 472 CHARACTERS.
005100       COPY ARTCOPO.
005200
005300       FD  INSIGHTS-FILE
005400           RECORDING MODE IS F
005500           LABEL RECORDS ARE STANDARD
005600           RECORD CONTAINS 265 CHARACTERS.
005700       COPY ARTCINS.
005800
005900       WORKING-STORAGE SECTION.
006000* TABLAS Y AREA DE TRABAJO DE LAS REGLAS COMPARTIDAS (U2)
006100       COPY ARTCTAB.
006200
006300       01  WS-FILE-STATUS-AREA.
006400           05  WS-OPO-STATUS          PIC X(02).
006500               88  WS-OPO-OK                  VALUE '00'.
006600               88  WS-OPO-EOF                 VALUE '10'.
006700           05  WS-INS-STATUS          PIC X(02).
006800               88  WS-INS-OK                  VALUE '00'.
006900
007000       01  WS-RUN-SWITCHES.
007100           05  WS-FIRST-CARD-SW       PIC X(01) VALUE 'Y'.
007200               88  WS-FIRST-CARD              VALUE 'Y'.
007300           05  WS-DUP-FOUND-SW        PIC X(01).
007400               88  WS-DUP-FOUND               VALUE 'Y'.
007500
007600       01  WS-RUN-STAMP.
007610* 2007-08-30 C.FERRARI Z-1102: WS-RUN-DATE/WS-RUN-TIME SE
007620* CARGAN AHORA EN 3010-GET-RUN-STAMP (RELOJ DEL SISTEMA);
007630* YA NO LLEVAN VALUE FIJO DE PRUEBA.
007700           05  WS-RUN-DATE            PIC X(10).
007900           05  WS-RUN-TIME            PIC X(08).
008100           05  WS-RUN-TIMESTAMP.
008200               10  WS-RUN-TS-DATE         PIC X(10).
008300               10  WS-RUN-TS-SEP          PIC X(01) VALUE 'T'.
008400               10  WS-RUN-TS-TIME         PIC X(08).
008500           05  WS-RUN-STAMP-ALT REDEFINES WS-RUN-TIMESTAMP
008600               PIC X(19).
008700           05  WS-CUTOFF-24HR         PIC X(19).
008750
008760* CAMPOS CRUDOS DEL RELOJ DEL SISTEMA OPERATIVO (Z-1102),
008770* LEIDOS UNA SOLA VEZ EN 3010-GET-RUN-STAMP.
008780       01  WS-SYSTEM-CLOCK.
008790           05  WS-SYS-DATE-RAW        PIC 9(08).
008795           05  WS-SYS-TIME-RAW        PIC 9(08).
008800
008900* ACUMULADORES DE LA CARTA EN PROCESO (CONTROL BREAK POR
009000* OPO-CARD-NAME - EL ARCHIVO YA LLEGA AGRUPADO POR CARTA
009100* PORQUE ARDETC20 LO GRABA EN ESE ORDEN).
009200       01  INS3-CARD-WORK.
009300           05  INS3-CARD-NAME         PIC X(40).
009400           05  INS3-OPP-COUNT         PIC 9(03) COMP.
009500           05  INS3-MARGIN-SUM        PIC S9(7)V9999.
009600           05  INS3-MARGIN-MAX        PIC S9(3)V9999.
009700           05  INS3-AMOUNT-SUM        PIC S9(9)V99.
009800           05  INS3-AMOUNT-MAX        PIC S9(7)V99.
009900           05  INS3-RISK-SUM          PIC S9(7)V99.
010000
010005* TABLA DE LAS OPORTUNIDADES RETENIDAS DE LA CARTA EN PROCESO
010010* (TOPE 100, REGLA U4). GUARDA LO NECESARIO DE CADA UNA PARA
010015* PODER DESHACER SUS SUMAS/TOPES/PAR AL DESALOJAR LA MAS VIEJA
010020* (VER 3222-EVICT-OLDEST-IF-NEWER Y 3226-RECALC-MAX-FIELDS).
010025       01  INS3-RETAIN-TABLE.
010030           05  INS3-RETAIN OCCURS 100 TIMES
010035               INDEXED BY INS3-RET-IDX INS3-RET-IDX2.
010040               10  INS3-RET-CREATED-AT    PIC X(19).
010045               10  INS3-RET-MARGIN        PIC S9(3)V9999.
010050               10  INS3-RET-AMOUNT        PIC S9(7)V99.
010055               10  INS3-RET-RISK          PIC S9V99.
010060               10  INS3-RET-PAIR          PIC X(28).
010065
010100* TABLA DE PARES DE PLATAFORMA VISTOS EN LA CARTA EN PROCESO,
010200* USADA PARA ARMAR EL TOP 5 DE LA REGLA U4 (3410-3416).
010300       01  INS3-PAIR-TABLE.
010400           05  INS3-PAIR-COUNT-USED   PIC 9(02) COMP.
010500           05  INS3-PAIR OCCURS 20 TIMES
010600               INDEXED BY INS3-PAIR-IDX INS3-PAIR-IDX2.
010700               10  INS3-PAIR-NAME-WK      PIC X(28).
010800               10  INS3-PAIR-CNT-WK       PIC 9(05) COMP.
010900
011000       01  WS-COUNTERS.
011100           05  WS-CARDS-WRITTEN       PIC 9(05) COMP.
011200
011300       01  WS-WORK-FIELDS.
011500           05  WS-RANK-CTR            PIC 9(02) COMP.
011510* WS-OLDEST-SLOT/WS-EVICT-PAIR SON DE 3222-EVICT-OLDEST-IF-
011520* NEWER (Z-1120), PARA UBICAR Y DESHACER LA RANURA MAS VIEJA
011530* DE INS3-RETAIN-TABLE AL RETENER LAS 100 MAS RECIENTES.
011540           05  WS-OLDEST-SLOT         PIC 9(03) COMP.
011545           05  WS-EVICT-PAIR          PIC X(28).
011550
011560* INDICE DEL MEJOR PAR ENCONTRADO EN 3410-RANK-TOP-PAIRS,
011570* SUELTO Y SIN RELACION CON EL RESTO DE WS-WORK-FIELDS.
011580       77  WS-BEST-IDX                PIC 9(02) COMP.
011600
011700       01  WS-MESSAGES.
011800           05  WS-MSG-START           PIC X(45) VALUE
011900               'ARINSG30 - INICIO RESUMEN DE MERCADO'.
012000           05  WS-MSG-END             PIC X(45) VALUE
012100               'ARINSG30 - FIN DE CORRIDA'.
012200           05  WS-MSG-GRAND-TOTALS.
012300               10  FILLER                 PIC X(14) VALUE
012400                   'CARTAS.......:'.
012500               10  WS-MSG-CARDS           PIC ZZZZ9.
012600
012700       PROCEDURE DIVISION.
012800* 3000-MAIN-PROCESS (U4): ARMA EL CORTE DE 24 HORAS Y RECORRE
012900* OPPORTUNITY-MASTER POR CARTA, ESCRIBIENDO UN REGISTRO DE
013000* INSIGHTS POR CADA CORTE DE OPO-CARD-NAME.
013100       3000-MAIN-PROCESS.
013200           DISPLAY WS-MSG-START.
013250           PERFORM 3010-GET-RUN-STAMP THRU 3010-EXIT.
013300           MOVE WS-RUN-DATE TO WS-RUN-TS-DATE.
013400           MOVE WS-RUN-TIME TO WS-RUN-TS-TIME.
013500           PERFORM 3050-BUILD-CUTOFF.
013600           OPEN INPUT OPPORTUNITY-MASTER.
013700           IF NOT WS-OPO-OK
013800               DISPLAY 'ARINSG30 - ERR ABRIR OPPORTUNITY-MSTR'
013900                   WS-OPO-STATUS
014000               MOVE 16 TO RETURN-CODE
014100               STOP RUN
014200           END-IF.
014300           OPEN OUTPUT INSIGHTS-FILE.
014400           IF NOT WS-INS-OK
014500               DISPLAY 'ARINSG30 - ERR ABRIR INSIGHTS-FILE '
014600                   WS-INS-STATUS
014700               MOVE 16 TO RETURN-CODE
014800               STOP RUN
014900           END-IF.
015000           PERFORM 3100-READ-OPPORTUNITY THRU 3100-EXIT.
015100           PERFORM 3200-BUILD-CARD-INSIGHT THRU 3200-EXIT
015200               UNTIL WS-OPO-EOF.
015300           IF NOT WS-FIRST-CARD
015400               PERFORM 3400-WRITE-INSIGHT THRU 3400-EXIT
015500           END-IF.
015600           CLOSE OPPORTUNITY-MASTER.
015700           CLOSE INSIGHTS-FILE.
015800           MOVE WS-CARDS-WRITTEN TO WS-MSG-CARDS.
015900           DISPLAY WS-MSG-GRAND-TOTALS.
016000           DISPLAY WS-MSG-END.
016100           STOP RUN.
016150
016160* 3010-GET-RUN-STAMP (Z-1102): TOMA FECHA/HORA DEL RELOJ DEL
016165* SISTEMA OPERATIVO AL INICIO DE LA CORRIDA Y LAS DEJA EN
016170* WS-RUN-DATE/WS-RUN-TIME CON EL FORMATO ISO DEL TALLER.
016180       3010-GET-RUN-STAMP.
016190           ACCEPT WS-SYS-DATE-RAW FROM DATE YYYYMMDD.
016195           ACCEPT WS-SYS-TIME-RAW FROM TIME.
016200           STRING WS-SYS-DATE-RAW(1:4) '-' WS-SYS-DATE-RAW(5:2)
016205               '-' WS-SYS-DATE-RAW(7:2) DELIMITED BY SIZE
016210               INTO WS-RUN-DATE.
016215           STRING WS-SYS-TIME-RAW(1:2) ':' WS-SYS-TIME-RAW(3:2)
016220               ':' WS-SYS-TIME-RAW(5:2) DELIMITED BY SIZE
016225               INTO WS-RUN-TIME.
016230       3010-EXIT.
016235           EXIT.
016240
016300* 3050-BUILD-CUTOFF FIJA EL CORTE DE 24 HORAS (VIA ARTCRUL)
016400* USADO PARA RETENER SOLO LAS OPORTUNIDADES DE HOY (U4).
016500       3050-BUILD-CUTOFF.
016600           MOVE WS-RUN-STAMP-ALT TO AR9-BASE-STAMP-IN.
016700           MOVE 24 TO AR9-HOURS-TO-SUB.
016800           PERFORM 9600-SUBTRACT-HOURS-FROM-STAMP THRU 9600-EXIT.
016900           MOVE AR9-RESULT-STAMP-OUT TO WS-CUTOFF-24HR.
017000
017100       3100-READ-OPPORTUNITY.
017200           READ OPPORTUNITY-MASTER
017300               AT END
017400                   SET WS-OPO-EOF TO TRUE
017500           END-READ.
017600       3100-EXIT.
017700           EXIT.
017800
017900* 3200-BUILD-CARD-INSIGHT: EN CADA CAMBIO DE OPO-CARD-NAME
018000* GRABA EL INSIGHT DE LA CARTA ANTERIOR Y REINICIA LOS
018100* ACUMULADORES ANTES DE SUMAR EL REGISTRO ACTUAL.
018200       3200-BUILD-CARD-INSIGHT.
018300           IF WS-FIRST-CARD
018400               MOVE 'N' TO WS-FIRST-CARD-SW
018500               PERFORM 3210-INIT-CARD-WORK THRU 3210-EXIT
018600           ELSE
018700               IF OPO-CARD-NAME NOT = INS3-CARD-NAME
018800                   PERFORM 3400-WRITE-INSIGHT THRU 3400-EXIT
018900                   PERFORM 3210-INIT-CARD-WORK THRU 3210-EXIT
019000               END-IF
019100           END-IF.
019200           PERFORM 3220-ACCUM-IF-ELIGIBLE THRU 3220-EXIT.
019300           PERFORM 3100-READ-OPPORTUNITY THRU 3100-EXIT.
019400       3200-EXIT.
019500           EXIT.
019600
019700       3210-INIT-CARD-WORK.
019800           MOVE OPO-CARD-NAME TO INS3-CARD-NAME.
019900           MOVE 0 TO INS3-OPP-COUNT INS3-MARGIN-SUM
020000               INS3-MARGIN-MAX INS3-AMOUNT-SUM INS3-AMOUNT-MAX
020100               INS3-RISK-SUM.
020200           MOVE 0 TO INS3-PAIR-COUNT-USED.
020300           PERFORM 3212-CLEAR-PAIR-SLOT THRU 3212-EXIT
020400               VARYING INS3-PAIR-IDX FROM 1 BY 1
020500               UNTIL INS3-PAIR-IDX > 20.
020600       3210-EXIT.
020700           EXIT.
020800
020900       3212-CLEAR-PAIR-SLOT.
021000           MOVE SPACES TO INS3-PAIR-NAME-WK(INS3-PAIR-IDX).
021100           MOVE 0 TO INS3-PAIR-CNT-WK(INS3-PAIR-IDX).
021200       3212-EXIT.
021300           EXIT.
021400
021500* 3220-ACCUM-IF-ELIGIBLE (U4): RETIENE HASTA 100 OPORTUNIDADES
021510* POR CARTA DENTRO DE LA VENTANA DE 24 HS, LAS MAS RECIENTES
021520* (Z-1120: ANTES SE QUEDABA CON LAS PRIMERAS 100 QUE ENCONTRABA
021530* EN EL ARCHIVO, NO CON LAS MAS RECIENTES DE LA VENTANA).
021700       3220-ACCUM-IF-ELIGIBLE.
021800           IF OPO-CREATED-AT < WS-CUTOFF-24HR
021900               GO TO 3220-EXIT
022000           END-IF.
022100           IF INS3-OPP-COUNT < 100
022110               ADD 1 TO INS3-OPP-COUNT
022120               SET INS3-RET-IDX TO INS3-OPP-COUNT
022130               PERFORM 3224-STORE-RETAIN-SLOT THRU 3224-EXIT
022140           ELSE
022150               PERFORM 3222-EVICT-OLDEST-IF-NEWER THRU 3222-EXIT
022160           END-IF.
023500       3220-EXIT.
023600           EXIT.
023610
023620* 3222-EVICT-OLDEST-IF-NEWER (Z-1120): DE LAS 100 RETENIDAS,
023630* BUSCA LA MAS VIEJA (MENOR CREATED-AT); SI LA QUE LLEGA ES
023640* MAS RECIENTE, DESHACE LOS ACUMULADORES/PAR DE LA VIEJA,
023650* GUARDA LA NUEVA EN SU LUGAR Y RECALCULA LOS TOPES.
023660       3222-EVICT-OLDEST-IF-NEWER.
023670           MOVE 1 TO WS-OLDEST-SLOT.
023680           PERFORM 3223-CHECK-OLDEST-SLOT THRU 3223-EXIT
023690               VARYING INS3-RET-IDX FROM 2 BY 1
023700               UNTIL INS3-RET-IDX > 100.
023710           IF OPO-CREATED-AT NOT > INS3-RET-CREATED-AT
023715               (WS-OLDEST-SLOT)
023720               GO TO 3222-EXIT
023730           END-IF.
023740           SUBTRACT INS3-RET-MARGIN(WS-OLDEST-SLOT)
023745               FROM INS3-MARGIN-SUM.
023750           SUBTRACT INS3-RET-AMOUNT(WS-OLDEST-SLOT)
023755               FROM INS3-AMOUNT-SUM.
023760           SUBTRACT INS3-RET-RISK(WS-OLDEST-SLOT)
023765               FROM INS3-RISK-SUM.
023770           MOVE INS3-RET-PAIR(WS-OLDEST-SLOT) TO WS-EVICT-PAIR.
023780           PERFORM 3232-UNTALLY-PAIR THRU 3232-EXIT.
023790           SET INS3-RET-IDX TO WS-OLDEST-SLOT.
023800           PERFORM 3224-STORE-RETAIN-SLOT THRU 3224-EXIT.
023810           PERFORM 3226-RECALC-MAX-FIELDS THRU 3226-EXIT.
023820       3222-EXIT.
023830           EXIT.
023840
023850       3223-CHECK-OLDEST-SLOT.
023860           IF INS3-RET-CREATED-AT(INS3-RET-IDX) <
023865               INS3-RET-CREATED-AT(WS-OLDEST-SLOT)
023870               SET WS-OLDEST-SLOT TO INS3-RET-IDX
023880           END-IF.
023890       3223-EXIT.
023900           EXIT.
023910
023920* 3224-STORE-RETAIN-SLOT GUARDA LA OPORTUNIDAD ACTUAL EN LA
023930* RANURA INS3-RET-IDX Y SUMA SUS VALORES A LOS ACUMULADORES.
023940       3224-STORE-RETAIN-SLOT.
023950           MOVE OPO-CREATED-AT TO
023955               INS3-RET-CREATED-AT(INS3-RET-IDX).
023960           MOVE OPO-PROFIT-MARGIN TO
023965               INS3-RET-MARGIN(INS3-RET-IDX).
023970           MOVE OPO-PROFIT-AMOUNT TO
023975               INS3-RET-AMOUNT(INS3-RET-IDX).
023980           MOVE OPO-RISK-SCORE TO INS3-RET-RISK(INS3-RET-IDX).
023985           MOVE OPO-PLATFORM-PAIR TO
023990               INS3-RET-PAIR(INS3-RET-IDX).
024000           ADD OPO-PROFIT-MARGIN TO INS3-MARGIN-SUM.
024010           IF OPO-PROFIT-MARGIN > INS3-MARGIN-MAX
024020               MOVE OPO-PROFIT-MARGIN TO INS3-MARGIN-MAX
024030           END-IF.
024040           ADD OPO-PROFIT-AMOUNT TO INS3-AMOUNT-SUM.
024050           IF OPO-PROFIT-AMOUNT > INS3-AMOUNT-MAX
024060               MOVE OPO-PROFIT-AMOUNT TO INS3-AMOUNT-MAX
024070           END-IF.
024080           ADD OPO-RISK-SCORE TO INS3-RISK-SUM.
024090           PERFORM 3230-TALLY-PAIR THRU 3230-EXIT.
024100       3224-EXIT.
024110           EXIT.
024120
024130* 3226-RECALC-MAX-FIELDS (Z-1120): RECALCULA LOS TOPES DE
024140* MARGEN/MONTO SOBRE LA TABLA RETENIDA COMPLETA, YA QUE EL
024150* DESALOJO PUDO HABER SACADO EL REGISTRO QUE LOS TENIA.
024160       3226-RECALC-MAX-FIELDS.
024170           MOVE 0 TO INS3-MARGIN-MAX INS3-AMOUNT-MAX.
024180           PERFORM 3227-CHECK-ONE-MAX THRU 3227-EXIT
024190               VARYING INS3-RET-IDX FROM 1 BY 1
024200               UNTIL INS3-RET-IDX > INS3-OPP-COUNT.
024210       3226-EXIT.
024220           EXIT.
024230
024240       3227-CHECK-ONE-MAX.
024250           IF INS3-RET-MARGIN(INS3-RET-IDX) > INS3-MARGIN-MAX
024260               MOVE INS3-RET-MARGIN(INS3-RET-IDX)
024270                   TO INS3-MARGIN-MAX
024280           END-IF.
024290           IF INS3-RET-AMOUNT(INS3-RET-IDX) > INS3-AMOUNT-MAX
024300               MOVE INS3-RET-AMOUNT(INS3-RET-IDX)
024310                   TO INS3-AMOUNT-MAX
024320           END-IF.
024330       3227-EXIT.
024340           EXIT.
024350
024360* 3232-UNTALLY-PAIR (Z-1120): DESHACE EN INS3-PAIR-TABLE EL
024370* APORTE DEL REGISTRO DESALOJADO POR 3222 (VER WS-EVICT-PAIR).
024380       3232-UNTALLY-PAIR.
024390           SET INS3-PAIR-IDX TO 1.
024400           SEARCH INS3-PAIR
024410               AT END
024420                   CONTINUE
024430               WHEN INS3-PAIR-NAME-WK(INS3-PAIR-IDX) =
024440                   WS-EVICT-PAIR
024450                   SUBTRACT 1 FROM
024460                       INS3-PAIR-CNT-WK(INS3-PAIR-IDX)
024470                   IF INS3-PAIR-CNT-WK(INS3-PAIR-IDX) = 0
024480                       MOVE SPACES TO
024490                           INS3-PAIR-NAME-WK(INS3-PAIR-IDX)
024500                   END-IF
024510           END-SEARCH.
024520       3232-EXIT.
024530           EXIT.
024540
024550* 3230-TALLY-PAIR CUENTA CUANTAS VECES APARECE CADA
024600* OPO-PLATFORM-PAIR EN LA CARTA (TOPE 20 PARES DISTINTOS).
024700       3230-TALLY-PAIR.
024800           SET WS-DUP-FOUND-SW TO 'N'.
024900           SET INS3-PAIR-IDX TO 1.
025000           SEARCH INS3-PAIR
025100               AT END
025200                   CONTINUE
025300               WHEN INS3-PAIR-NAME-WK(INS3-PAIR-IDX) =
025400                   OPO-PLATFORM-PAIR
025500                   ADD 1 TO INS3-PAIR-CNT-WK(INS3-PAIR-IDX)
025600                   SET WS-DUP-FOUND-SW TO 'Y'
025700           END-SEARCH.
025800           IF NOT WS-DUP-FOUND
025900               IF INS3-PAIR-COUNT-USED < 20
026000                   ADD 1 TO INS3-PAIR-COUNT-USED
026100                   SET INS3-PAIR-IDX TO INS3-PAIR-COUNT-USED
026200                   MOVE OPO-PLATFORM-PAIR
026300                       TO INS3-PAIR-NAME-WK(INS3-PAIR-IDX)
026400                   MOVE 1 TO INS3-PAIR-CNT-WK(INS3-PAIR-IDX)
026500               END-IF
026600           END-IF.
026700       3230-EXIT.
026800           EXIT.
026900
027000* 3400-WRITE-INSIGHT (U4): PROMEDIA LOS ACUMULADORES DE LA
027100* CARTA Y GRABA EL REGISTRO DE INSIGHTS CON EL TOP 5 DE PARES.
027200       3400-WRITE-INSIGHT.
027300           PERFORM 3410-RANK-TOP-PAIRS THRU 3410-EXIT.
027400           MOVE SPACES TO ARTCINS.
027500           MOVE INS3-CARD-NAME TO INS-CARD-NAME.
027600           MOVE INS3-OPP-COUNT TO INS-TOTAL-OPPORTUN.
027700           IF INS3-OPP-COUNT > 0
027800               COMPUTE INS-AVG-PROFIT-MARGIN ROUNDED =
027900                   INS3-MARGIN-SUM / INS3-OPP-COUNT
028000               COMPUTE INS-AVG-PROFIT-AMOUNT ROUNDED =
028100                   INS3-AMOUNT-SUM / INS3-OPP-COUNT
028200               COMPUTE INS-AVG-RISK-SCORE ROUNDED =
028300                   INS3-RISK-SUM / INS3-OPP-COUNT
028400           ELSE
028500               MOVE 0 TO INS-AVG-PROFIT-MARGIN
028600                   INS-AVG-PROFIT-AMOUNT INS-AVG-RISK-SCORE
028700           END-IF.
028800           MOVE INS3-MARGIN-MAX TO INS-MAX-PROFIT-MARGIN.
028900           MOVE INS3-AMOUNT-MAX TO INS-MAX-PROFIT-AMOUNT.
029000           WRITE ARTCINS.
029100           IF NOT WS-INS-OK
029200               DISPLAY 'ARINSG30 - ERROR AL GRABAR INSIGHTS-FILE '
029300                   WS-INS-STATUS
029400           END-IF.
029500           ADD 1 TO WS-CARDS-WRITTEN.
029600       3400-EXIT.
029700           EXIT.
029800
029900* 3410/3412/3414/3416 SELECCIONAN, POR ORDEN DESCENDENTE DE
030000* CANTIDAD, LOS 5 PARES DE PLATAFORMA MAS FRECUENTES (U4).
030100       3410-RANK-TOP-PAIRS.
030200           PERFORM 3412-CLEAR-TOP-SLOT THRU 3412-EXIT
030300               VARYING INS-PAIR-IDX FROM 1 BY 1
030400               UNTIL INS-PAIR-IDX > 5.
030500           PERFORM 3414-PICK-ONE-TOP THRU 3414-EXIT
030600               VARYING WS-RANK-CTR FROM 1 BY 1
030700               UNTIL WS-RANK-CTR > 5.
030800       3410-EXIT.
030900           EXIT.
031000
031100       3412-CLEAR-TOP-SLOT.
031200           MOVE SPACES TO INS-PAIR-NAME(INS-PAIR-IDX).
031300           MOVE 0 TO INS-PAIR-COUNT(INS-PAIR-IDX).
031400       3412-EXIT.
031500           EXIT.
031600
031700       3414-PICK-ONE-TOP.
031800           MOVE 0 TO WS-BEST-IDX.
031900           PERFORM 3416-FIND-BEST-PAIR THRU 3416-EXIT
032000               VARYING INS3-PAIR-IDX FROM 1 BY 1
032100               UNTIL INS3-PAIR-IDX > INS3-PAIR-COUNT-USED.
032200           IF WS-BEST-IDX = 0
032300               GO TO 3414-EXIT
032400           END-IF.
032500           SET INS3-PAIR-IDX TO WS-BEST-IDX.
032600           SET INS-PAIR-IDX  TO WS-RANK-CTR.
032700           MOVE INS3-PAIR-NAME-WK(INS3-PAIR-IDX)
032800               TO INS-PAIR-NAME(INS-PAIR-IDX).
032900           MOVE INS3-PAIR-CNT-WK(INS3-PAIR-IDX)
033000               TO INS-PAIR-COUNT(INS-PAIR-IDX).
033100           MOVE 0 TO INS3-PAIR-CNT-WK(INS3-PAIR-IDX).
033200       3414-EXIT.
033300           EXIT.
033400
033500       3416-FIND-BEST-PAIR.
033600           IF INS3-PAIR-CNT-WK(INS3-PAIR-IDX) = 0
033700               GO TO 3416-EXIT
033800           END-IF.
033900           IF WS-BEST-IDX = 0
034000               SET WS-BEST-IDX TO INS3-PAIR-IDX
034100               GO TO 3416-EXIT
034200           END-IF.
034300           SET INS3-PAIR-IDX2 TO WS-BEST-IDX.
034400           IF INS3-PAIR-CNT-WK(INS3-PAIR-IDX) >
034500               INS3-PAIR-CNT-WK(INS3-PAIR-IDX2)
034600               SET WS-BEST-IDX TO INS3-PAIR-IDX
034700           END-IF.
034800       3416-EXIT.
034900           EXIT.
035000
035100* COPIA LA RUTINA COMPARTIDA DE CORTE DE VENTANA (ARTCRUL).
035200       COPY ARTCRUL.
035300
