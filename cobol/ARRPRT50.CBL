000100******************************************************************
000200* ARRPRT50 - LISTADO DE OPORTUNIDADES DE ARBITRAJE, ALERTAS
000300* DE MANIPULACION Y RESUMEN DE MERCADO POR CARTA (U6/U7)
000400******************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID. ARRPRT50.
000700       AUTHOR. J. QUIROGA.
000800       INSTALLATION. ZONDA - SISTEMAS BATCH.
000900       DATE-WRITTEN. 09/04/1994.
001000       DATE-COMPILED.
001100       SECURITY. CONFIDENCIAL - USO INTERNO ZONDA.
001200******************************************************************
001300*                     LOG DE MODIFICACIONES
001400* ----------------------------------------------------------
001500* FECHA      AUTOR      TICKET   DESCRIPCION
001600* ----------------------------------------------------------
001700* 1994-04-09 J.QUIROGA  Z-0340   VERSION INICIAL - LISTADO DE
001800*                                OPORTUNIDADES TOP 50
001900* 1996-08-12 M.OCAMPO   Z-0571   AGREGA SECCION DE ALERTAS DE
002000*                                MANIPULACION (R9)
002100* 1998-12-14 J.QUIROGA  Z-0803   REVISION Y2K - SIN CAMBIO DE
002200*                                FORMATO DEL LISTADO
002300* 2000-05-30 M.OCAMPO   Z-0866   AGREGA SECCION DE RESUMEN DE
002400*                                MERCADO POR CARTA (ARTCINS)
002500* 2003-05-27 C.FERRARI  Z-0912   TOPE DE 100 OPORTUNIDADES
002600*                                CONSIDERADAS POR CORRIDA
002650* 2007-08-30 C.FERRARI  Z-1102   WS-RUN-DATE TOMADA DEL RELOJ
002660*                                DEL SISTEMA (5010) - YA NO
002670*                                QUEDABA FIJA EN CADA CORRIDA.
002700* ----------------------------------------------------------
002800
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-3090.
003200       OBJECT-COMPUTER. IBM-3090.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           CLASS ZONDA-DIGITS IS '0' THRU '9'
003600           UPSI-0 ON STATUS IS AR-RERUN-SWITCH.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT OPPORTUNITY-MASTER ASSIGN TO AROPOMST
004000               ORGANIZATION IS SEQUENTIAL
004100               FILE STATUS IS WS-OPO-STATUS.
004200           SELECT INSIGHTS-FILE ASSIGN TO ARINSOUT
004300               ORGANIZATION IS SEQUENTIAL
004400               FILE STATUS IS WS-INS-STATUS.
004500           SELECT REPORT-FILE ASSIGN TO ARRPTOUT
004600               ORGANIZATION IS SEQUENTIAL
004700               FILE STATUS IS WS-RPT-STATUS.
004800
004900       DATA DIVISION.
005000       FILE SECTION.
005100       FD  OPPORTUNITY-MASTER
005200           RECORDING MODE IS F
005300           LABEL RECORDS ARE STANDARD
005400           RECORD CONTAINS 472 CHARACTERS.
005500       COPY ARTCOPO.
005600
005700       FD  INSIGHTS-FILE
005800           RECORDING MODE IS F
005900           LABEL RECORDS ARE STANDARD
006000           RECORD CONTAINS 265 CHARACTERS.
006100       COPY ARTCINS.
006200
006300       FD  REPORT-FILE
006400           RECORDING MODE IS F
006500           LABEL RECORDS ARE OMITTED
006600           RECORD CONTAINS 132 CHARACTERS.
006700       01  RL-PRINT-LINE          PIC X(132).
006800
006900       WORKING-STORAGE SECTION.
007000* TABLAS Y AREA DE TRABAJO DE LAS REGLAS COMPARTIDAS (U2)
007100       COPY ARTCTAB.
007200
007300       01  WS-FILE-STATUS-AREA.
007400           05  WS-OPO-STATUS          PIC X(02).
007500               88  WS-OPO-OK                  VALUE '00'.
007600               88  WS-OPO-EOF                 VALUE '10'.
007700           05  WS-INS-STATUS          PIC X(02).
007800               88  WS-INS-OK                  VALUE '00'.
007900               88  WS-INS-EOF                 VALUE '10'.
008000           05  WS-RPT-STATUS          PIC X(02).
008100               88  WS-RPT-OK                  VALUE '00'.
008200
008300* PARAMETROS DE FILTRO DEL LISTADO (U7). SIN JCL DE PARM EN
008400* ESTE TALLER PARA ESTA CORRIDA - SE RECOMPILA SI CAMBIAN.
008500       01  WS-RUN-PARMS.
008600           05  WS-MIN-MARGIN          PIC S9(3)V9999 VALUE .1500.
008700           05  WS-MAX-RISK            PIC S9V99      VALUE 2.00.
008800           05  WS-FILTER-CARD-NAME    PIC X(40)      VALUE SPACES.
008900           05  WS-FILTER-PLAT-PAIR    PIC X(28)      VALUE SPACES.
009000
009100       01  WS-RUN-STAMP.
009110* 2007-08-30 C.FERRARI Z-1102: WS-RUN-DATE SE CARGA AHORA EN
009120* 5010-GET-RUN-DATE (RELOJ DEL SISTEMA); YA NO LLEVA VALUE
009130* FIJO DE PRUEBA.
009200           05  WS-RUN-DATE            PIC X(10).
009350
009360* CAMPO CRUDO DEL RELOJ DEL SISTEMA OPERATIVO (Z-1102), LEIDO
009370* UNA SOLA VEZ EN 5010-GET-RUN-DATE.
009380       01  WS-SYSTEM-CLOCK.
009390           05  WS-SYS-DATE-RAW        PIC 9(08).
009400
009500* TABLA DE OPORTUNIDADES QUE PASAN EL FILTRO (U7), HASTA 100
009600* POR CORRIDA. SE IMPRIMEN LAS PRIMERAS 50 POR MARGEN
009700* DESCENDENTE; LOS TOTALES Y LAS ALERTAS CUBREN LAS 100.
009800       01  RP-CAND-TABLE.
009900           05  RP-CAND-COUNT          PIC 9(03) COMP.
010000           05  RP-CAND OCCURS 100 TIMES
010100               INDEXED BY RP-CAND-IDX RP-CAND-IDX2.
010200               10  RP-CARD-NAME           PIC X(40).
010300               10  RP-BUY-PLATFORM        PIC X(12).
010400               10  RP-SELL-PLATFORM       PIC X(12).
010500               10  RP-BUY-PRICE           PIC S9(7)V99.
010600               10  RP-SELL-PRICE          PIC S9(7)V99.
010700               10  RP-PROFIT-AMOUNT       PIC S9(7)V99.
010800               10  RP-PROFIT-MARGIN       PIC S9(3)V9999.
010900               10  RP-RISK-SCORE          PIC S9V99.
011000               10  RP-CONFIDENCE-LEVEL    PIC S9(3)V99.
011100               10  RP-PRINTED-SW          PIC X(01).
011200                   88  RP-PRINTED                 VALUE 'Y'.
011300
011400       01  WS-COUNTERS.
011500           05  WS-DETAIL-PRINTED      PIC 9(03) COMP.
011600           05  WS-WARNINGS-PRINTED    PIC 9(05) COMP.
011700           05  WS-CARDS-PRINTED       PIC 9(05) COMP.
011800           05  WS-TOTAL-PROFIT        PIC S9(9)V99.
011900
012000       01  WS-WORK-FIELDS.
012200           05  WS-LINE-CTR            PIC 9(03) COMP.
012300           05  WS-PAIR-PTR            PIC 9(03) COMP.
012350
012360* INDICE DEL MEJOR CANDIDATO ENCONTRADO EN 5310-FIND-BEST-
012370* UNPRINTED, SUELTO Y SIN RELACION CON EL RESTO DE
012380* WS-WORK-FIELDS.
012390       77  WS-BEST-IDX                PIC 9(03) COMP.
012400
012500* LINEAS DE ENCABEZADO DEL LISTADO (U7). LONGITUD 132, CON
012600* FILLER DE RELLENO HASTA EL ANCHO DE LA LINEA IMPRESA.
012700       01  RL-HEADER-LINE-1.
012800           05  FILLER                 PIC X(20) VALUE
012900               'ZONDA - ARBITRAJE - '.
013000           05  FILLER                 PIC X(30) VALUE
013100               'LISTADO DE OPORTUNIDADES      '.
013200           05  FILLER                 PIC X(16) VALUE
013300               'FECHA CORRIDA: '.
013400           05  RL1-RUN-DATE           PIC X(10).
013500           05  FILLER                 PIC X(56) VALUE SPACES.
013600
013700       01  RL-HEADER-LINE-2.
013800           05  FILLER                 PIC X(20) VALUE
013900               'MARGEN MINIMO..: '.
014000           05  RL2-MIN-MARGIN         PIC ZZ9.9999.
014100           05  FILLER                 PIC X(15) VALUE
014200               '  RIESGO MAX..:'.
014300           05  RL2-MAX-RISK           PIC Z9.99.
014400           05  FILLER                 PIC X(83) VALUE SPACES.
014500
014600       01  RL-HEADER-LINE-3.
014700           05  FILLER                 PIC X(30) VALUE
014800               'CARTA                        '.
014900           05  FILLER                 PIC X(11) VALUE
015000               'PLAT.COMPRA'.
015100           05  FILLER                 PIC X(11) VALUE
015200               'PLAT.VENTA '.
015300           05  FILLER                 PIC X(10) VALUE
015400               '  COMPRA$ '.
015500           05  FILLER                 PIC X(10) VALUE
015600               '   VENTA$ '.
015700           05  FILLER                 PIC X(10) VALUE
015800               ' GANANCIA$'.
015900           05  FILLER                 PIC X(9)  VALUE
016000               ' MARGEN%'.
016100           05  FILLER                 PIC X(7)  VALUE
016200               ' RIESGO'.
016300           05  FILLER                 PIC X(7)  VALUE
016400               ' CONF.'.
016500           05  FILLER                 PIC X(27) VALUE SPACES.
016600
016700* LINEA DE DETALLE DEL LISTADO (U7).
016800       01  RL-DETAIL-LINE.
016900           05  RL-CARD-NAME           PIC X(30).
017000           05  RL-BUY-PLATFORM        PIC X(11).
017100           05  RL-SELL-PLATFORM       PIC X(11).
017200           05  RL-BUY-PRICE           PIC ZZZ,ZZ9.99.
017300           05  FILLER                 PIC X(01) VALUE SPACE.
017400           05  RL-SELL-PRICE          PIC ZZZ,ZZ9.99.
017500           05  RL-PROFIT-AMOUNT       PIC ZZZ,ZZ9.99.
017600           05  RL-MARGIN-PCT          PIC ZZ9.99.
017700           05  FILLER                 PIC X(01) VALUE '%'.
017800           05  RL-RISK-SCORE          PIC Z9.99.
017900           05  RL-CONFIDENCE-LEVEL    PIC ZZ9.99.
018000           05  FILLER                 PIC X(20) VALUE SPACES.
018100
018200* LINEA DE TOTALES DEL LISTADO (U7).
018300       01  RL-TOTAL-LINE.
018400           05  FILLER                 PIC X(20) VALUE
018500               'TOTAL OPORTUNIDADES:'.
018600           05  RL-TOT-COUNT           PIC ZZZ9.
018700           05  FILLER                 PIC X(20) VALUE
018800               '   GANANCIA POTENC.:'.
018900           05  RL-TOT-PROFIT          PIC ZZZ,ZZZ,ZZ9.99.
019000           05  FILLER                 PIC X(75) VALUE SPACES.
019100
019200* LINEA DE ALERTA DE MANIPULACION (U6/R9).
019300       01  RL-WARNING-LINE.
019400           05  FILLER            PIC X(11) VALUE 'ALERTA -   '.
019500           05  RL-WARN-CARD-NAME      PIC X(30).
019600           05  FILLER                 PIC X(02) VALUE SPACES.
019700           05  RL-WARN-PAIR           PIC X(28).
019800           05  FILLER                 PIC X(02) VALUE SPACES.
019900           05  RL-WARN-TEXT           PIC X(55).
020000           05  FILLER                 PIC X(04) VALUE SPACES.
020100
020200* LINEA DE RESUMEN DE MERCADO POR CARTA (U4, VIA ARTCINS).
020300       01  RL-INSIGHT-LINE.
020400           05  FILLER            PIC X(11) VALUE 'RESUMEN -  '.
020500           05  RL-INS-CARD-NAME       PIC X(30).
020600           05  FILLER                 PIC X(02) VALUE
020700               '  '.
020800           05  RL-INS-COUNT           PIC ZZZZ9.
020900           05  FILLER                 PIC X(12) VALUE
021000               ' OPORTUNID. '.
021100           05  RL-INS-AVG-MARGIN      PIC ZZ9.99.
021200           05  FILLER                 PIC X(15) VALUE
021300               '% MARG.PROM.  '.
021400           05  RL-INS-AVG-AMOUNT      PIC ZZZ,ZZ9.99.
021500           05  FILLER                 PIC X(35) VALUE SPACES.
021600
021700       01  RL-INSIGHT-PAIR-LINE.
021800           05  FILLER                 PIC X(13) VALUE
021900               '   TOP PARES:'.
022000           05  RL-INS-PAIR-TXT        PIC X(115) VALUE SPACES.
022100
022200       PROCEDURE DIVISION.
022300* 5000-MAIN-PROCESS (U6/U7): ARMA EL LISTADO DE OPORTUNIDADES,
022400* LAS ALERTAS DE MANIPULACION Y EL RESUMEN DE MERCADO.
022500       5000-MAIN-PROCESS.
022600           OPEN INPUT OPPORTUNITY-MASTER.
022700           IF NOT WS-OPO-OK
022800               DISPLAY 'ARRPRT50 - ERR ABRIR OPPORTUNITY-MSTR'
022900                   WS-OPO-STATUS
023000               MOVE 16 TO RETURN-CODE
023100               STOP RUN
023200           END-IF.
023300           OPEN INPUT INSIGHTS-FILE.
023400           IF NOT WS-INS-OK
023500               DISPLAY 'ARRPRT50 - ERR ABRIR INSIGHTS-FILE '
023600                   WS-INS-STATUS
023700               MOVE 16 TO RETURN-CODE
023800               STOP RUN
023900           END-IF.
024000           OPEN OUTPUT REPORT-FILE.
024100           IF NOT WS-RPT-OK
024200               DISPLAY 'ARRPRT50 - ERR ABRIR REPORT-FILE '
024300                   WS-RPT-STATUS
024400               MOVE 16 TO RETURN-CODE
024500               STOP RUN
024600           END-IF.
024650           PERFORM 5010-GET-RUN-DATE THRU 5010-EXIT.
024700           PERFORM 5050-WRITE-HEADERS THRU 5050-EXIT.
024800           MOVE 0 TO RP-CAND-COUNT.
024900           PERFORM 5100-READ-OPPORTUNITY THRU 5100-EXIT.
025000           PERFORM 5200-SCREEN-AND-STORE THRU 5200-EXIT
025100               UNTIL WS-OPO-EOF.
025200           PERFORM 5300-RANK-AND-PRINT THRU 5300-EXIT
025300               VARYING WS-LINE-CTR FROM 1 BY 1
025400               UNTIL WS-LINE-CTR > 50.
025500           PERFORM 5400-WRITE-GRAND-TOTAL THRU 5400-EXIT.
025600           PERFORM 5500-CHECK-MANIPULATION THRU 5500-EXIT
025700               VARYING RP-CAND-IDX FROM 1 BY 1
025800               UNTIL RP-CAND-IDX > RP-CAND-COUNT.
025900           PERFORM 5610-READ-INSIGHT THRU 5610-EXIT.
026000           PERFORM 5600-PRINT-INSIGHTS THRU 5600-EXIT
026100               UNTIL WS-INS-EOF.
026200           CLOSE OPPORTUNITY-MASTER.
026300           CLOSE INSIGHTS-FILE.
026400           CLOSE REPORT-FILE.
026500           DISPLAY 'ARRPRT50 - FIN DE CORRIDA'.
026600           STOP RUN.
026650
026660* 5010-GET-RUN-DATE (Z-1102): TOMA LA FECHA DEL RELOJ DEL
026665* SISTEMA OPERATIVO AL INICIO DE LA CORRIDA Y LA DEJA EN
026670* WS-RUN-DATE CON EL FORMATO ISO DEL TALLER.
026680       5010-GET-RUN-DATE.
026690           ACCEPT WS-SYS-DATE-RAW FROM DATE YYYYMMDD.
026700           STRING WS-SYS-DATE-RAW(1:4) '-' WS-SYS-DATE-RAW(5:2)
026705               '-' WS-SYS-DATE-RAW(7:2) DELIMITED BY SIZE
026710               INTO WS-RUN-DATE.
026720       5010-EXIT.
026730           EXIT.
026740
026800* 5050-WRITE-HEADERS ESCRIBE LAS 3 LINEAS DE ENCABEZADO CON
026900* LA FECHA DE CORRIDA Y LOS PARAMETROS DE FILTRO (U7).
027000       5050-WRITE-HEADERS.
027100           MOVE WS-RUN-DATE TO RL1-RUN-DATE.
027200           MOVE RL-HEADER-LINE-1 TO RL-PRINT-LINE.
027300           WRITE RL-PRINT-LINE.
027400           MOVE WS-MIN-MARGIN TO RL2-MIN-MARGIN.
027500           MOVE WS-MAX-RISK TO RL2-MAX-RISK.
027600           MOVE RL-HEADER-LINE-2 TO RL-PRINT-LINE.
027700           WRITE RL-PRINT-LINE.
027800           MOVE RL-HEADER-LINE-3 TO RL-PRINT-LINE.
027900           WRITE RL-PRINT-LINE.
028000       5050-EXIT.
028100           EXIT.
028200
028300       5100-READ-OPPORTUNITY.
028400           READ OPPORTUNITY-MASTER
028500               AT END
028600                   SET WS-OPO-EOF TO TRUE
028700           END-READ.
028800       5100-EXIT.
028900           EXIT.
029000
029100* 5200-SCREEN-AND-STORE (U7): APLICA LOS FILTROS DE MARGEN,
029200* RIESGO, CARTA Y PAR DE PLATAFORMA, Y GUARDA HASTA 100
029300* OPORTUNIDADES ACTIVAS QUE LOS CUMPLEN.
029400       5200-SCREEN-AND-STORE.
029500           IF NOT OPO-ACTIVE
029600               GO TO 5200-SKIP
029700           END-IF.
029800           IF OPO-PROFIT-MARGIN < WS-MIN-MARGIN
029900               GO TO 5200-SKIP
030000           END-IF.
030100           IF OPO-RISK-SCORE > WS-MAX-RISK
030200               GO TO 5200-SKIP
030300           END-IF.
030400           IF WS-FILTER-CARD-NAME NOT = SPACES
030500               IF OPO-CARD-NAME NOT = WS-FILTER-CARD-NAME
030600                   GO TO 5200-SKIP
030700               END-IF
030800           END-IF.
030900           IF WS-FILTER-PLAT-PAIR NOT = SPACES
031000               IF OPO-PLATFORM-PAIR NOT = WS-FILTER-PLAT-PAIR
031100                   GO TO 5200-SKIP
031200               END-IF
031300           END-IF.
031400           IF RP-CAND-COUNT NOT < 100
031500               GO TO 5200-SKIP
031600           END-IF.
031700           ADD 1 TO RP-CAND-COUNT.
031800           SET RP-CAND-IDX TO RP-CAND-COUNT.
031900           MOVE OPO-CARD-NAME      TO RP-CARD-NAME(RP-CAND-IDX).
032000           MOVE OPO-BUY-PLATFORM
032100               TO RP-BUY-PLATFORM(RP-CAND-IDX).
032200           MOVE OPO-SELL-PLATFORM
032300               TO RP-SELL-PLATFORM(RP-CAND-IDX).
032400           MOVE OPO-BUY-PRICE      TO RP-BUY-PRICE(RP-CAND-IDX).
032500           MOVE OPO-SELL-PRICE     TO RP-SELL-PRICE(RP-CAND-IDX).
032600           MOVE OPO-PROFIT-AMOUNT
032700               TO RP-PROFIT-AMOUNT(RP-CAND-IDX).
032800           MOVE OPO-PROFIT-MARGIN
032900               TO RP-PROFIT-MARGIN(RP-CAND-IDX).
033000           MOVE OPO-RISK-SCORE     TO RP-RISK-SCORE(RP-CAND-IDX).
033100           MOVE OPO-CONFIDENCE-LEVEL
033200               TO RP-CONFIDENCE-LEVEL(RP-CAND-IDX).
033300           MOVE 'N' TO RP-PRINTED-SW(RP-CAND-IDX).
033400           ADD OPO-PROFIT-AMOUNT TO WS-TOTAL-PROFIT.
033500       5200-SKIP.
033600           PERFORM 5100-READ-OPPORTUNITY THRU 5100-EXIT.
033700       5200-EXIT.
033800           EXIT.
033900
034000* 5300-RANK-AND-PRINT (U7): IMPRIME HASTA 50 LINEAS DE
034100* DETALLE, TOMANDO CADA VEZ EL MARGEN MAS ALTO NO IMPRESO.
034200       5300-RANK-AND-PRINT.
034300           MOVE 0 TO WS-BEST-IDX.
034400           PERFORM 5310-FIND-BEST-UNPRINTED THRU 5310-EXIT
034500               VARYING RP-CAND-IDX FROM 1 BY 1
034600               UNTIL RP-CAND-IDX > RP-CAND-COUNT.
034700           IF WS-BEST-IDX = 0
034800               GO TO 5300-EXIT
034900           END-IF.
035000           SET RP-CAND-IDX TO WS-BEST-IDX.
035100           MOVE 'Y' TO RP-PRINTED-SW(RP-CAND-IDX).
035200           PERFORM 5320-WRITE-DETAIL-LINE THRU 5320-EXIT.
035300           ADD 1 TO WS-DETAIL-PRINTED.
035400       5300-EXIT.
035500           EXIT.
035600
035700       5310-FIND-BEST-UNPRINTED.
035800           IF RP-PRINTED(RP-CAND-IDX)
035900               GO TO 5310-EXIT
036000           END-IF.
036100           IF WS-BEST-IDX = 0
036200               SET WS-BEST-IDX TO RP-CAND-IDX
036300               GO TO 5310-EXIT
036400           END-IF.
036500           SET RP-CAND-IDX2 TO WS-BEST-IDX.
036600           IF RP-PROFIT-MARGIN(RP-CAND-IDX) >
036700               RP-PROFIT-MARGIN(RP-CAND-IDX2)
036800               SET WS-BEST-IDX TO RP-CAND-IDX
036900           END-IF.
037000       5310-EXIT.
037100           EXIT.
037200
037300       5320-WRITE-DETAIL-LINE.
037400           MOVE RP-CARD-NAME(RP-CAND-IDX)    TO RL-CARD-NAME.
037500           MOVE RP-BUY-PLATFORM(RP-CAND-IDX) TO RL-BUY-PLATFORM.
037600           MOVE RP-SELL-PLATFORM(RP-CAND-IDX)
037700               TO RL-SELL-PLATFORM.
037800           MOVE RP-BUY-PRICE(RP-CAND-IDX)    TO RL-BUY-PRICE.
037900           MOVE RP-SELL-PRICE(RP-CAND-IDX)   TO RL-SELL-PRICE.
038000           MOVE RP-PROFIT-AMOUNT(RP-CAND-IDX)
038100               TO RL-PROFIT-AMOUNT.
038200           COMPUTE RL-MARGIN-PCT ROUNDED =
038300               RP-PROFIT-MARGIN(RP-CAND-IDX) * 100.
038400           MOVE RP-RISK-SCORE(RP-CAND-IDX)   TO RL-RISK-SCORE.
038500           MOVE RP-CONFIDENCE-LEVEL(RP-CAND-IDX)
038600               TO RL-CONFIDENCE-LEVEL.
038700           MOVE RL-DETAIL-LINE TO RL-PRINT-LINE.
038800           WRITE RL-PRINT-LINE.
038900       5320-EXIT.
039000           EXIT.
039100
039200* 5400-WRITE-GRAND-TOTAL (U7): TOTAL DE OPORTUNIDADES Y
039300* GANANCIA POTENCIAL SOBRE TODAS LAS QUE PASARON EL FILTRO.
039400       5400-WRITE-GRAND-TOTAL.
039500           MOVE RP-CAND-COUNT   TO RL-TOT-COUNT.
039600           MOVE WS-TOTAL-PROFIT TO RL-TOT-PROFIT.
039700           MOVE RL-TOTAL-LINE TO RL-PRINT-LINE.
039800           WRITE RL-PRINT-LINE.
039900       5400-EXIT.
040000           EXIT.
040100
040200* 5500-CHECK-MANIPULATION (U6/R9): EVALUA CADA OPORTUNIDAD
040300* GUARDADA Y EMITE LAS ALERTAS DE MARGEN SOSPECHOSO.
040400       5500-CHECK-MANIPULATION.
040500           MOVE RP-CARD-NAME(RP-CAND-IDX) TO RL-WARN-CARD-NAME.
040600           MOVE SPACES TO RL-WARN-PAIR.
040700           STRING RP-BUY-PLATFORM(RP-CAND-IDX) DELIMITED BY SPACE
040800               '/' DELIMITED BY SIZE
040900               RP-SELL-PLATFORM(RP-CAND-IDX) DELIMITED BY SPACE
041000               INTO RL-WARN-PAIR
041100           END-STRING.
041200           IF RP-PROFIT-MARGIN(RP-CAND-IDX) > 1.0000
041300               MOVE 'MARGEN EXTREMADAMENTE ALTO - VERIFICAR AVISO'
041400                   TO RL-WARN-TEXT
041500               MOVE RL-WARNING-LINE TO RL-PRINT-LINE
041600               WRITE RL-PRINT-LINE
041700               ADD 1 TO WS-WARNINGS-PRINTED
041800           END-IF.
041900           IF RP-PROFIT-MARGIN(RP-CAND-IDX) > 0.5000
042000               AND RP-RISK-SCORE(RP-CAND-IDX) < 1.50
042100               MOVE 'GANANCIA ALTA, RIESGO BAJO - REVISAR AVISO'
042200                   TO RL-WARN-TEXT
042300               MOVE RL-WARNING-LINE TO RL-PRINT-LINE
042400               WRITE RL-PRINT-LINE
042500               ADD 1 TO WS-WARNINGS-PRINTED
042600           END-IF.
042700       5500-EXIT.
042800           EXIT.
042900
043000       5610-READ-INSIGHT.
043100           READ INSIGHTS-FILE
043200               AT END
043300                   SET WS-INS-EOF TO TRUE
043400           END-READ.
043500       5610-EXIT.
043600           EXIT.
043700
043800* 5600-PRINT-INSIGHTS (U4): IMPRIME EL RESUMEN DE MERCADO DE
043900* CADA CARTA GRABADO POR ARINSG30, CON SUS TOP 5 PARES.
044000       5600-PRINT-INSIGHTS.
044100           MOVE INS-CARD-NAME       TO RL-INS-CARD-NAME.
044200           MOVE INS-TOTAL-OPPORTUN  TO RL-INS-COUNT.
044300           COMPUTE RL-INS-AVG-MARGIN ROUNDED =
044400               INS-AVG-PROFIT-MARGIN * 100.
044500           MOVE INS-AVG-PROFIT-AMOUNT TO RL-INS-AVG-AMOUNT.
044600           MOVE RL-INSIGHT-LINE TO RL-PRINT-LINE.
044700           WRITE RL-PRINT-LINE.
044800           PERFORM 5620-BUILD-PAIR-TEXT THRU 5620-EXIT.
044900           MOVE RL-INSIGHT-PAIR-LINE TO RL-PRINT-LINE.
045000           WRITE RL-PRINT-LINE.
045100           ADD 1 TO WS-CARDS-PRINTED.
045200           PERFORM 5610-READ-INSIGHT THRU 5610-EXIT.
045300       5600-EXIT.
045400           EXIT.
045500
045600* 5620-BUILD-PAIR-TEXT ARMA UNA LINEA CON LOS PARES DE LA
045700* TABLA INS-TOP-PAIR-TABLE (YA ORDENADA POR ARINSG30).
045800       5620-BUILD-PAIR-TEXT.
045900           MOVE SPACES TO RL-INS-PAIR-TXT.
046000           MOVE 1 TO WS-PAIR-PTR.
046100           PERFORM 5630-APPEND-ONE-PAIR THRU 5630-EXIT
046200               VARYING INS-PAIR-IDX FROM 1 BY 1
046300               UNTIL INS-PAIR-IDX > 5.
046400       5620-EXIT.
046500           EXIT.
046600
046700       5630-APPEND-ONE-PAIR.
046800           IF INS-PAIR-NAME(INS-PAIR-IDX) = SPACES
046900               GO TO 5630-EXIT
047000           END-IF.
047100           STRING INS-PAIR-NAME(INS-PAIR-IDX) DELIMITED BY SPACE
047200               '(' DELIMITED BY SIZE
047300               INS-PAIR-COUNT(INS-PAIR-IDX) DELIMITED BY SIZE
047400               ') ' DELIMITED BY SIZE
047500               INTO RL-INS-PAIR-TXT
047600               WITH POINTER WS-PAIR-PTR
047700           END-STRING.
047800       5630-EXIT.
047900           EXIT.
048000
