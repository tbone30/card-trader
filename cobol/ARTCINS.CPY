000100******************************************************************
000200* NOMBRE DEL OBJETO: ARTCINS
000300* DESCRIPCION: RESUMEN DE MERCADO POR CARTA (INSIGHTS)
000400*              PARES DE PLATAFORMA MAS FRECUENTES INCL.
000500* ______________________________________________________
000600*           LONGITUD : 265 POSICIONES.
000700*           PREFIJO  : INS.
000800******************************************************************
000900*                LOG DE MODIFICACIONES
001000* ----------------------------------------------------------
001100* FECHA      AUTOR      DESCRIPCION
001200* ----------------------------------------------------------
001300* 1992-02-17 R.ALSINA   VERSION INICIAL - COPYBOOK INS
001400* 1996-03-04 M.OCAMPO   AGREGA TABLA DE TOP 5 PARES (U4)
001500* 1999-01-19 J.QUIROGA  Y2K - SIN CAMBIO DE FORMATO
001600* ----------------------------------------------------------
001700*
001800       01  ARTCINS.
001900           10  INS-CARD-NAME          PIC X(40).
002000           10  INS-TOTAL-OPPORTUN     PIC 9(05).
002100           10  INS-AVG-PROFIT-MARGIN  PIC S9(3)V9999.
002200           10  INS-MAX-PROFIT-MARGIN  PIC S9(3)V9999.
002300           10  INS-AVG-PROFIT-AMOUNT  PIC S9(7)V99.
002400           10  INS-MAX-PROFIT-AMOUNT  PIC S9(7)V99.
002500           10  INS-AVG-RISK-SCORE     PIC S9V99.
002600           10  INS-TOP-PAIR-TABLE.
002700               15  INS-TOP-PAIR OCCURS 5 TIMES
002800                   INDEXED BY INS-PAIR-IDX.
002900                   20  INS-PAIR-NAME          PIC X(28).
003000                   20  INS-PAIR-COUNT         PIC 9(05).
003100           10  FILLER                 PIC X(20).
003200*
003300* INS-TOP-PAIR-TABLE VIENE ORDENADA DESCENDENTE POR
003400* INS-PAIR-COUNT (VER 3410-RANK-TOP-PAIRS EN ARINSG30).
