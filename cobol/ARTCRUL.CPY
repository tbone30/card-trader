000100******************************************************************
000200* NOMBRE ARCHIVO...: ARTCRUL
000300* DESCRIPCION......: PARRAFOS COMUNES DE REGLAS DE NEGOCIO
000400*                     R1-R4 (COMISION, ESTADO, RIESGO,
000500*                     CONFIANZA) Y LIMPIEZA DE NOMBRE DE
000600*                     CARTA (R7). SE INCORPORA CON COPY
000700*                     DENTRO DE PROCEDURE DIVISION.
000800* USA......: AR9-RULE-WORK Y TABLAS DE ARTCTAB (COPY APARTE
000900*            EN WORKING-STORAGE DEL PROGRAMA LLAMADOR).
001000******************************************************************
001100*                LOG DE MODIFICACIONES
001200* ----------------------------------------------------------
001300* FECHA      AUTOR      DESCRIPCION
001400* ----------------------------------------------------------
001500* 1991-05-14 R.ALSINA   VERSION INICIAL - FEE Y CONDICION
001600* 1992-08-03 R.ALSINA   AGREGA CALCULO DE RIESGO (R3)
001700* 1993-09-30 M.OCAMPO   AGREGA CALCULO DE CONFIANZA (R4)
001800* 1994-11-02 M.OCAMPO   AGREGA LIMPIEZA DE NOMBRE (R7)
001900* 1998-12-02 J.QUIROGA  REVISION Y2K - SIN CAMBIO DE LOGICA
002000* 2001-03-11 C.FERRARI  RIESGO: AGREGA CRAIGSLIST/OFFERUP
002050* 2003-07-22 D.SAAVEDRA 9400: PLATAFORMA EN MINUSCULA IGUAL
002060*                       QUE ARTCTAB (PEDIDO 8129). ANTES NO
002070*                       COINCIDIA NUNCA CONTRA EL FEED REAL
002100* ----------------------------------------------------------
002200*
002300* 9100-CLEAN-CARD-NAME (R7): RECORTA, COLAPSA ESPACIOS,
002400* QUITA COMILLAS, TRUNCA A 40. ENTRA AR9-CARD-NAME-WORK,
002500* SALE AR9-CARD-NAME-OUT / AR9-CARD-VALID-OUT.
002600       9100-CLEAN-CARD-NAME.
002700           INSPECT AR9-CARD-NAME-WORK
002800               REPLACING ALL '"' BY SPACE.
002900           INSPECT AR9-CARD-NAME-WORK
003000               REPLACING ALL "'" BY SPACE.
003100           MOVE SPACES TO AR9-CARD-NAME-OUT.
003200           MOVE 0 TO AR9-OUT-LEN.
003300           MOVE 'N' TO AR9-PENDING-SPACE.
003400           PERFORM 9110-COLLAPSE-ONE-CHAR
003500               VARYING AR9-SUB1 FROM 1 BY 1
003600               UNTIL AR9-SUB1 > 255 OR AR9-OUT-LEN >= 40.
003700           IF AR9-OUT-LEN < 2
003800               MOVE 'N' TO AR9-CARD-VALID-OUT
003900           ELSE
004000               MOVE 'Y' TO AR9-CARD-VALID-OUT
004100           END-IF.
004200       9100-EXIT.
004300           EXIT.
004400*
004500       9110-COLLAPSE-ONE-CHAR.
004600           IF AR9-CARD-NAME-WORK(AR9-SUB1:1) = SPACE
004700               IF AR9-OUT-LEN > 0
004800                   MOVE 'Y' TO AR9-PENDING-SPACE
004900               END-IF
005000           ELSE
005100               IF AR9-SPACE-PENDING
005200                   ADD 1 TO AR9-OUT-LEN
005300                   MOVE SPACE TO
005400                       AR9-CARD-NAME-OUT(AR9-OUT-LEN:1)
005500                   MOVE 'N' TO AR9-PENDING-SPACE
005600               END-IF
005700               ADD 1 TO AR9-OUT-LEN
005800               MOVE AR9-CARD-NAME-WORK(AR9-SUB1:1)
005900                   TO AR9-CARD-NAME-OUT(AR9-OUT-LEN:1)
006000           END-IF.
006100*
006200* 9200-CALC-PLATFORM-FEE (R1): ENTRA AR9-PLATFORM-IN Y
006300* AR9-SELL-PRICE-IN, SALE AR9-FEE-OUT REDONDEADO A 2 DEC.
006350* 2003-07-22 DSA: AR9-PLATFORM-IN LLEGA EN MINUSCULA DESDE
006360* EL FEED, SIN CONVERTIR (VER ARTCLIS/ARTCOPO). LA TABLA
006370* AR-FEE-PLATFORM DE ARTCTAB SE PASO A MINUSCULA (8129).
006400       9200-CALC-PLATFORM-FEE.
006500           SET AR-FEE-IDX TO 1.
006600           SEARCH AR-FEE-ENTRY
006700               AT END
006800                   SET AR-FEE-IDX TO 7
006900               WHEN AR-FEE-PLATFORM(AR-FEE-IDX) = AR9-PLATFORM-IN
007000                   CONTINUE
007100           END-SEARCH.
007200           COMPUTE AR9-FEE-OUT ROUNDED =
007300               AR9-SELL-PRICE-IN * AR-FEE-RATE(AR-FEE-IDX)
007400                   / 10000.
007500       9200-EXIT.
007600           EXIT.
007700*
007800* 9300-ASSESS-CONDITION (R2): ENTRA AR9-BUY-COND-IN Y
007900* AR9-SELL-COND-IN, SALE AR9-COND-COMPAT-OUT (Y/N) Y LOS
008000* PUNTAJES AR9-BUY-SCORE-OUT / AR9-SELL-SCORE-OUT.
008100       9300-ASSESS-CONDITION.
008200           MOVE AR9-BUY-COND-IN TO AR9-COND-SCAN.
008300           INSPECT AR9-COND-SCAN CONVERTING
008400               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
008500               'abcdefghijklmnopqrstuvwxyz'.
008600           SET AR9-SUB2 TO 1.
008700           PERFORM 9310-SKIP-LEAD-SPACE
008800               VARYING AR9-SUB2 FROM 1 BY 1
008900               UNTIL AR9-SUB2 > 20
009000                   OR AR9-COND-SCAN(AR9-SUB2:1) NOT = SPACE.
009100           IF AR9-SUB2 > 20
009200               MOVE SPACES TO AR9-BUY-COND-NORM
009300           ELSE
009400               MOVE AR9-COND-SCAN(AR9-SUB2:21 - AR9-SUB2)
009500                   TO AR9-BUY-COND-NORM
009600           END-IF.
009700*
009800           MOVE AR9-SELL-COND-IN TO AR9-COND-SCAN.
009900           INSPECT AR9-COND-SCAN CONVERTING
010000               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
010100               'abcdefghijklmnopqrstuvwxyz'.
010200           SET AR9-SUB2 TO 1.
010300           PERFORM 9310-SKIP-LEAD-SPACE
010400               VARYING AR9-SUB2 FROM 1 BY 1
010500               UNTIL AR9-SUB2 > 20
010600                   OR AR9-COND-SCAN(AR9-SUB2:1) NOT = SPACE.
010700           IF AR9-SUB2 > 20
010800               MOVE SPACES TO AR9-SELL-COND-NORM
010900           ELSE
011000               MOVE AR9-COND-SCAN(AR9-SUB2:21 - AR9-SUB2)
011100                   TO AR9-SELL-COND-NORM
011200           END-IF.
011300*
011400           MOVE 4 TO AR9-BUY-SCORE-OUT.
011500           SET AR-COND-IDX TO 1.
011600           SEARCH AR-COND-ENTRY
011700               AT END
011800                   MOVE 4 TO AR9-BUY-SCORE-OUT
011900               WHEN AR-COND-TEXT(AR-COND-IDX) = AR9-BUY-COND-NORM
012000                   MOVE AR-COND-SCORE(AR-COND-IDX)
012100                       TO AR9-BUY-SCORE-OUT
012200           END-SEARCH.
012300*
012400           MOVE 4 TO AR9-SELL-SCORE-OUT.
012500           SET AR-COND-IDX TO 1.
012600           SEARCH AR-COND-ENTRY
012700               AT END
012800                   MOVE 4 TO AR9-SELL-SCORE-OUT
012900               WHEN AR-COND-TEXT(AR-COND-IDX) = AR9-SELL-COND-NORM
013000                   MOVE AR-COND-SCORE(AR-COND-IDX)
013100                       TO AR9-SELL-SCORE-OUT
013200           END-SEARCH.
013300*
013400           IF AR9-BUY-SCORE-OUT >= AR9-SELL-SCORE-OUT - 1
013500               MOVE 'Y' TO AR9-COND-COMPAT-OUT
013600           ELSE
013700               MOVE 'N' TO AR9-COND-COMPAT-OUT
013800           END-IF.
013900       9300-EXIT.
014000           EXIT.
014100*
014200       9310-SKIP-LEAD-SPACE.
014300           CONTINUE.
014400*
014500* 9400-CALC-RISK-SCORE (R3): USA LOS CAMPOS AR9-*-IN Y EL
014600* RESULTADO DE 9300 (AR9-COND-COMPAT-OUT). SALE
014700* AR9-RISK-SCORE-OUT (TOPE AR-RISK-CAP).
014750* 2003-07-22 DSA: LITERALES DE PLATAFORMA RIESGOSA PASADOS
014760* A MINUSCULA (8129), IGUAL QUE 9300 CONVIERTE EL ESTADO.
014800       9400-CALC-RISK-SCORE.
014900           MOVE AR-RISK-FLOOR TO AR9-RISK-SCORE-OUT.
015000           IF AR9-BUY-RATING-IN < 95
015100               ADD 0.30 TO AR9-RISK-SCORE-OUT
015200               IF AR9-BUY-RATING-IN < 90
015300                   ADD 0.50 TO AR9-RISK-SCORE-OUT
015400                   IF AR9-BUY-RATING-IN < 85
015500                       ADD 0.70 TO AR9-RISK-SCORE-OUT
015600                   END-IF
015700               END-IF
015800           END-IF.
015900*
016000           IF AR9-BUY-PLATFORM-IN  = 'mercari'    OR
016100               AR9-BUY-PLATFORM-IN  = 'facebook'   OR
016200               AR9-BUY-PLATFORM-IN  = 'craigslist' OR
016300               AR9-BUY-PLATFORM-IN  = 'offerup'    OR
016400               AR9-SELL-PLATFORM-IN = 'mercari'    OR
016500               AR9-SELL-PLATFORM-IN = 'facebook'   OR
016600               AR9-SELL-PLATFORM-IN = 'craigslist' OR
016700               AR9-SELL-PLATFORM-IN = 'offerup'
016800               ADD 0.40 TO AR9-RISK-SCORE-OUT
016900           ELSE
017000               IF AR9-BUY-PLATFORM-IN  = 'comc'       OR
017100                   AR9-BUY-PLATFORM-IN  = 'cardmarket' OR
017200                   AR9-SELL-PLATFORM-IN = 'comc'       OR
017300                   AR9-SELL-PLATFORM-IN = 'cardmarket'
017400                   ADD 0.20 TO AR9-RISK-SCORE-OUT
017500               END-IF
017600           END-IF.
017700*
017800           IF AR9-BUY-TOTAL-IN > 0
017900               COMPUTE AR9-RAW-MARGIN-WORK ROUNDED =
018000                   (AR9-SELL-PRICE-IN - AR9-BUY-TOTAL-IN)
018100                   / AR9-BUY-TOTAL-IN
018200               IF AR9-RAW-MARGIN-WORK > 1.0000
018300                   ADD 0.80 TO AR9-RISK-SCORE-OUT
018400               ELSE
018500                   IF AR9-RAW-MARGIN-WORK > 0.5000
018600                       ADD 0.40 TO AR9-RISK-SCORE-OUT
018700                   END-IF
018800               END-IF
018900           END-IF.
019000*
019100           IF AR9-SCRAPE-UNREADBL
019200               ADD 0.10 TO AR9-RISK-SCORE-OUT
019300           ELSE
019400               IF AR9-SCRAPE-AGE-IN < 1
019500                   ADD 0.20 TO AR9-RISK-SCORE-OUT
019600               END-IF
019700           END-IF.
019800*
019900           IF AR9-NOT-COMPATIBLE
020000               ADD 1.00 TO AR9-RISK-SCORE-OUT
020100           END-IF.
020200*
020300           IF AR9-RISK-SCORE-OUT > AR-RISK-CAP
020400               MOVE AR-RISK-CAP TO AR9-RISK-SCORE-OUT
020500           END-IF.
020600       9400-EXIT.
020700           EXIT.
020800*
020900* 9500-CALC-CONFIDENCE (R4): USA AR9-RISK-SCORE-OUT, SALE
021000* AR9-CONFIDENCE-OUT ENTRE AR-CONF-FLOOR Y AR-CONF-CEILING.
021100       9500-CALC-CONFIDENCE.
021200           COMPUTE AR9-CONFIDENCE-OUT ROUNDED =
021300               AR-CONF-CEILING -
021400               ((AR9-RISK-SCORE-OUT - AR-RISK-FLOOR)
021500                   * AR-CONF-STEP-RISK).
021600           IF AR9-CONFIDENCE-OUT < AR-CONF-FLOOR
021700               MOVE AR-CONF-FLOOR TO AR9-CONFIDENCE-OUT
021800           END-IF.
021900           IF AR9-CONFIDENCE-OUT > AR-CONF-CEILING
022000               MOVE AR-CONF-CEILING TO AR9-CONFIDENCE-OUT
022100           END-IF.
022200       9500-EXIT.
022300           EXIT.
022400*
022500* 9600-SUBTRACT-HOURS-FROM-STAMP: ARMA UN SELLO DE CORTE DE
022600* VENTANA (1/4/6/24 HS) RESTANDO AR9-HOURS-TO-SUB HORAS DEL
022700* SELLO AR9-BASE-STAMP-IN. SI AR9-HOURS-TO-SUB VIENE NEGATIVO
022800* EL EFECTO ES SUMAR HORAS (SE USA ASI PARA ARMAR EXPIRES-AT
022900* = CREATED-AT + 24 HS EN ARDETC20). SALE AR9-RESULT-STAMP-OUT
023000* EN EL MISMO FORMATO ISO PARA COMPARAR COMO TEXTO CONTRA LOS
023100* SELLOS DE LOS ARCHIVOS MAESTROS (ARTCLIS/ARTCOPO).
023200       9600-SUBTRACT-HOURS-FROM-STAMP.
023300           MOVE AR9-BASE-STAMP-IN(1:4)  TO AR9-CUT-YYYY.
023400           MOVE AR9-BASE-STAMP-IN(6:2)  TO AR9-CUT-MM.
023500           MOVE AR9-BASE-STAMP-IN(9:2)  TO AR9-CUT-DD.
023600           MOVE AR9-BASE-STAMP-IN(12:2) TO AR9-CUT-HH.
023700           MOVE AR9-BASE-STAMP-IN(15:2) TO AR9-CUT-MI.
023800           MOVE AR9-BASE-STAMP-IN(18:2) TO AR9-CUT-SS.
023900           SUBTRACT AR9-HOURS-TO-SUB FROM AR9-CUT-HH.
024000           PERFORM 9610-BORROW-DAY-IF-NEG THRU 9610-EXIT
024100               UNTIL AR9-CUT-HH NOT < 0.
024200           PERFORM 9630-CARRY-DAY-IF-OVER THRU 9630-EXIT
024300               UNTIL AR9-CUT-HH < 24.
024400           MOVE AR9-CUT-YYYY TO AR9-CUT-YYYY-ED.
024500           MOVE AR9-CUT-MM   TO AR9-CUT-MM-ED.
024600           MOVE AR9-CUT-DD   TO AR9-CUT-DD-ED.
024700           MOVE AR9-CUT-HH   TO AR9-CUT-HH-ED.
024800           STRING AR9-CUT-YYYY-ED '-' AR9-CUT-MM-ED '-'
024900               AR9-CUT-DD-ED 'T' AR9-CUT-HH-ED ':'
025000               AR9-CUT-MI ':' AR9-CUT-SS
025100               DELIMITED BY SIZE INTO AR9-RESULT-STAMP-OUT.
025200       9600-EXIT.
025300           EXIT.
025400*
025500* OJO: EL PRESTAMO DE MES/ANIO USA LA TABLA AR-MONTH-DAYS Y
025600* NO CONTEMPLA ANIOS BISIESTOS - SUFICIENTE PARA VENTANAS DE
025700* HASTA 24 HS (PEDIDO 7714, C.FERRARI).
025800       9610-BORROW-DAY-IF-NEG.
025900           ADD 24 TO AR9-CUT-HH.
026000           SUBTRACT 1 FROM AR9-CUT-DD.
026100           IF AR9-CUT-DD = 0
026200               SUBTRACT 1 FROM AR9-CUT-MM
026300               IF AR9-CUT-MM = 0
026400                   MOVE 12 TO AR9-CUT-MM
026500                   SUBTRACT 1 FROM AR9-CUT-YYYY
026600               END-IF
026700               PERFORM 9620-LOOKUP-MONTH-DAYS THRU 9620-EXIT
026800           END-IF.
026900       9610-EXIT.
027000           EXIT.
027100*
027200       9620-LOOKUP-MONTH-DAYS.
027300           SET AR-MONTH-IDX TO AR9-CUT-MM.
027400           MOVE AR-MONTH-DAYS-ENTRY(AR-MONTH-IDX)
027500               TO AR9-CUT-DD.
027600       9620-EXIT.
027700           EXIT.
027800*
027900       9630-CARRY-DAY-IF-OVER.
028000           SUBTRACT 24 FROM AR9-CUT-HH.
028100           ADD 1 TO AR9-CUT-DD.
028200           SET AR-MONTH-IDX TO AR9-CUT-MM.
028300           IF AR9-CUT-DD > AR-MONTH-DAYS-ENTRY(AR-MONTH-IDX)
028400               MOVE 1 TO AR9-CUT-DD
028500               ADD 1 TO AR9-CUT-MM
028600               IF AR9-CUT-MM > 12
028700                   MOVE 1 TO AR9-CUT-MM
028800                   ADD 1 TO AR9-CUT-YYYY
028900               END-IF
029000           END-IF.
029100       9630-EXIT.
029200           EXIT.
