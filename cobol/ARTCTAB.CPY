000100******************************************************************
000200* NOMBRE ARCHIVO...: ARTCTAB
000300* DESCRIPCION......: TABLA DE COMISION POR PLATAFORMA (R1) Y
000400*                     DE EQUIVALENCIA DE ESTADO DE LA CARTA (R2)
000500* ORGANIZACION.....: WORKING-STORAGE (COPY EN ARNORM10/ARDETC20)
000600* PREFIJO..........: AR-
000700******************************************************************
000800*                LOG DE MODIFICACIONES
000900* ----------------------------------------------------------
001000* FECHA      AUTOR      DESCRIPCION
001100* ----------------------------------------------------------
001200* 1991-05-14 R.ALSINA   VERSION INICIAL - TABLA DE COMISIONES
001300* 1993-09-30 M.OCAMPO   AGREGA TABLA ESTADO DE LA CARTA (R2)
001400* 1998-12-02 J.QUIROGA  REVISION Y2K - SIN CAMBIO DE FORMATO
001500* 2001-03-11 C.FERRARI  SINONIMIAS PSA/BGS (PEDIDO 7714)
001550* 2003-07-22 D.SAAVEDRA PLATAFORMA EN MINUSCULA P/COINCIDIR
001560*                       CON EL FEED (PEDIDO 8129)
001600* ----------------------------------------------------------
001700*
001800* TABLA DE COMISION POR PLATAFORMA DE VENTA (REGLA R1)
001900* TASA CON 4 DECIMALES IMPLICITOS (1250 = .1250)
002000*
002100       01  AR-FEE-TABLE-VALUES.
002200           05 FILLER PIC X(16) VALUE 'ebay        1250'.
002300           05 FILLER PIC X(16) VALUE 'tcgplayer   1100'.
002400           05 FILLER PIC X(16) VALUE 'comc        2000'.
002500           05 FILLER PIC X(16) VALUE 'mercari     1000'.
002600           05 FILLER PIC X(16) VALUE 'facebook    0500'.
002700           05 FILLER PIC X(16) VALUE 'cardmarket  0800'.
002800           05 FILLER PIC X(16) VALUE 'otro-default1000'.
002900*
003000       01  AR-FEE-TABLE REDEFINES AR-FEE-TABLE-VALUES.
003100           05  AR-FEE-ENTRY OCCURS 7 TIMES
003200                   INDEXED BY AR-FEE-IDX.
003300               10  AR-FEE-PLATFORM   PIC X(12).
003400               10  AR-FEE-RATE       PIC 9(04).
003500*
003600* LA FILA 7 (OTRO-DEFAULT) APLICA SI LA PLATAFORMA DE VENTA
003700* NO FIGURA EN LAS 6 PRIMERAS (VER 9200-CALC-PLATFORM-FEE).
003800*
003900* TABLA DE EQUIVALENCIA DE ESTADO DE LA CARTA (REGLA R2)
004000* TEXTO COMPARADO EN MINUSCULA, RECORTADO, MAX 20 CARACT.
004100*
004200       01  AR-COND-TABLE-VALUES.
004300           05 FILLER PIC X(22) VALUE 'gem mint            10'.
004400           05 FILLER PIC X(22) VALUE 'pristine            10'.
004500           05 FILLER PIC X(22) VALUE 'black label         10'.
004600           05 FILLER PIC X(22) VALUE 'psa 10              10'.
004700           05 FILLER PIC X(22) VALUE 'bgs 10              10'.
004800           05 FILLER PIC X(22) VALUE 'mint                09'.
004900           05 FILLER PIC X(22) VALUE 'perfect             09'.
005000           05 FILLER PIC X(22) VALUE 'psa 9               09'.
005100           05 FILLER PIC X(22) VALUE 'bgs 9               09'.
005200           05 FILLER PIC X(22) VALUE 'near mint           08'.
005300           05 FILLER PIC X(22) VALUE 'nm                  08'.
005400           05 FILLER PIC X(22) VALUE 'nm-mint             08'.
005500           05 FILLER PIC X(22) VALUE 'psa 8               08'.
005600           05 FILLER PIC X(22) VALUE 'bgs 8               08'.
005700           05 FILLER PIC X(22) VALUE 'excellent           07'.
005800           05 FILLER PIC X(22) VALUE 'ex                  07'.
005900           05 FILLER PIC X(22) VALUE 'psa 7               07'.
006000           05 FILLER PIC X(22) VALUE 'bgs 7               07'.
006100           05 FILLER PIC X(22) VALUE 'very good           06'.
006200           05 FILLER PIC X(22) VALUE 'vg                  06'.
006300           05 FILLER PIC X(22) VALUE 'psa 6               06'.
006400           05 FILLER PIC X(22) VALUE 'bgs 6               06'.
006500           05 FILLER PIC X(22) VALUE 'good                05'.
006600           05 FILLER PIC X(22) VALUE 'gd                  05'.
006700           05 FILLER PIC X(22) VALUE 'psa 5               05'.
006800           05 FILLER PIC X(22) VALUE 'lightly played      04'.
006900           05 FILLER PIC X(22) VALUE 'lp                  04'.
007000           05 FILLER PIC X(22) VALUE 'light play          04'.
007100           05 FILLER PIC X(22) VALUE 'psa 4               04'.
007200           05 FILLER PIC X(22) VALUE 'moderately played   03'.
007300           05 FILLER PIC X(22) VALUE 'mp                  03'.
007400           05 FILLER PIC X(22) VALUE 'played              03'.
007500           05 FILLER PIC X(22) VALUE 'psa 3               03'.
007600           05 FILLER PIC X(22) VALUE 'heavily played      02'.
007700           05 FILLER PIC X(22) VALUE 'hp                  02'.
007800           05 FILLER PIC X(22) VALUE 'psa 2               02'.
007900           05 FILLER PIC X(22) VALUE 'damaged             01'.
008000           05 FILLER PIC X(22) VALUE 'dmg                 01'.
008100           05 FILLER PIC X(22) VALUE 'poor                01'.
008200           05 FILLER PIC X(22) VALUE 'psa 1               01'.
008300           05 FILLER PIC X(22) VALUE 'unknown             04'.
008400           05 FILLER PIC X(22) VALUE 'ungraded            04'.
008500           05 FILLER PIC X(22) VALUE 'blank               04'.
008600           05 FILLER PIC X(22) VALUE 'unrecognized        04'.
008700*
008800       01  AR-COND-TABLE REDEFINES AR-COND-TABLE-VALUES.
008900           05  AR-COND-ENTRY OCCURS 44 TIMES
009000                   INDEXED BY AR-COND-IDX.
009100               10  AR-COND-TEXT      PIC X(20).
009200               10  AR-COND-SCORE     PIC 9(02).
009300*
009400* ESTADO NO RECONOCIDO (FILA 44,'UNRECOGNIZED') VALE 4, IGUAL
009500* QUE 'UNKNOWN'/'UNGRADED'/'BLANK' (9300-ASSESS-CONDITION).
009600*
009700* CONSTANTES DE LAS REGLAS R3/R4 (RIESGO Y CONFIANZA)
009800       01  AR-RULE-CONSTANTS.
009900           05  AR-RISK-FLOOR         PIC 9V99   VALUE 1.00.
010000           05  AR-RISK-CAP           PIC 9V99   VALUE 5.00.
010100           05  AR-RISK-MIN-DIVISOR   PIC 9V99   VALUE 0.10.
010200           05  AR-CONF-FLOOR         PIC 999V99 VALUE 010.00.
010300           05  AR-CONF-CEILING       PIC 999V99 VALUE 100.00.
010400           05  AR-CONF-STEP-RISK     PIC 99V99  VALUE 20.00.
010500*
010600* AREA DE TRABAJO COMUN DE LAS RUTINAS 9XXX (ARTCRUL).
010700* SE COPIA EN WORKING-STORAGE DE ARNORM10 Y ARDETC20; LAS
010800* RUTINAS EN SI SE INCORPORAN COMO PARRAFOS COPY ARTCRUL
010900* DENTRO DE PROCEDURE DIVISION (EL TALLER NO USA CALL PARA
011000* ESTAS RUTINAS COMPARTIDAS DE POCO VOLUMEN).
011100       01  AR9-RULE-WORK.
011200           05  AR9-SUB1              PIC 9(03)  COMP.
011300           05  AR9-SUB2              PIC 9(03)  COMP.
011400           05  AR9-SUB3              PIC 9(03)  COMP.
011500           05  AR9-OUT-LEN           PIC 9(03)  COMP.
011600           05  AR9-PENDING-SPACE     PIC X(01).
011700               88  AR9-SPACE-PENDING         VALUE 'Y'.
011800           05  AR9-CARD-NAME-WORK    PIC X(255).
011900           05  AR9-CARD-NAME-OUT     PIC X(40).
012000           05  AR9-CARD-VALID-OUT    PIC X(01).
012100               88  AR9-CARD-VALID            VALUE 'Y'.
012200           05  AR9-PLATFORM-IN       PIC X(12).
012300           05  AR9-SELL-PRICE-IN     PIC S9(7)V99.
012400           05  AR9-FEE-OUT           PIC S9(7)V99.
012500           05  AR9-BUY-COND-IN       PIC X(20).
012600           05  AR9-SELL-COND-IN      PIC X(20).
012700           05  AR9-COND-SCAN         PIC X(20).
012800           05  AR9-BUY-COND-NORM     PIC X(20).
012900           05  AR9-SELL-COND-NORM    PIC X(20).
013000           05  AR9-BUY-SCORE-OUT     PIC 9(02).
013100           05  AR9-SELL-SCORE-OUT    PIC 9(02).
013200           05  AR9-COND-COMPAT-OUT   PIC X(01).
013300               88  AR9-COMPATIBLE            VALUE 'Y'.
013400               88  AR9-NOT-COMPATIBLE        VALUE 'N'.
013500           05  AR9-BUY-PLATFORM-IN   PIC X(12).
013600           05  AR9-SELL-PLATFORM-IN  PIC X(12).
013700           05  AR9-BUY-TOTAL-IN      PIC S9(7)V99.
013800           05  AR9-BUY-RATING-IN     PIC S9(3)V99.
013900           05  AR9-RAW-MARGIN-WORK   PIC S9(3)V9999.
014000           05  AR9-SCRAPE-AGE-IN     PIC S9(5)      COMP.
014100           05  AR9-SCRAPE-BAD-IN     PIC X(01).
014200               88  AR9-SCRAPE-UNREADBL       VALUE 'Y'.
014300           05  AR9-RISK-SCORE-OUT    PIC S9V99.
014400           05  AR9-CONFIDENCE-OUT    PIC S9(3)V99.
014500*
014600* TABLA DE DIAS POR MES PARA EL PRESTAMO DE FECHA DE LA
014700* RUTINA 9600 (NO CONTEMPLA ANIOS BISIESTOS - PEDIDO 7714).
014800       01  AR-MONTH-DAYS-VALUES.
014900           05 FILLER PIC 9(02) VALUE 31.
015000           05 FILLER PIC 9(02) VALUE 28.
015100           05 FILLER PIC 9(02) VALUE 31.
015200           05 FILLER PIC 9(02) VALUE 30.
015300           05 FILLER PIC 9(02) VALUE 31.
015400           05 FILLER PIC 9(02) VALUE 30.
015500           05 FILLER PIC 9(02) VALUE 31.
015600           05 FILLER PIC 9(02) VALUE 31.
015700           05 FILLER PIC 9(02) VALUE 30.
015800           05 FILLER PIC 9(02) VALUE 31.
015900           05 FILLER PIC 9(02) VALUE 30.
016000           05 FILLER PIC 9(02) VALUE 31.
016100       01  AR-MONTH-DAYS-TABLE REDEFINES
016200           AR-MONTH-DAYS-VALUES.
016300           05  AR-MONTH-DAYS-ENTRY PIC 9(02)
016400               OCCURS 12 TIMES
016500               INDEXED BY AR-MONTH-IDX.
016600*
016700* AREA DE TRABAJO DE 9600-SUBTRACT-HOURS-FROM-STAMP, USADA
016800* PARA ARMAR LOS CORTES DE VENTANA (1/4/6/24 HORAS) DE LAS
016900* REGLAS R3, U3, U4 Y U5 A PARTIR DEL SELLO DE LA CORRIDA.
017000       01  AR9-STAMP-WORK.
017100           05  AR9-BASE-STAMP-IN     PIC X(19).
017200           05  AR9-HOURS-TO-SUB      PIC S9(03)  COMP.
017300           05  AR9-RESULT-STAMP-OUT  PIC X(19).
017400           05  AR9-CUT-YYYY          PIC 9(04)   COMP.
017500           05  AR9-CUT-MM            PIC 9(02)   COMP.
017600           05  AR9-CUT-DD            PIC 9(02)   COMP.
017700           05  AR9-CUT-HH            PIC S9(03)  COMP.
017800           05  AR9-CUT-MI            PIC X(02).
017900           05  AR9-CUT-SS            PIC X(02).
018000           05  AR9-CUT-YYYY-ED       PIC 9(04).
018100           05  AR9-CUT-MM-ED         PIC 9(02).
018200           05  AR9-CUT-DD-ED         PIC 9(02).
018300           05  AR9-CUT-HH-ED         PIC 9(02).
