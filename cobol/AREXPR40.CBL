000100******************************************************************
000200* AREXPR40 - BARRIDO DE VENCIMIENTO DE OPORTUNIDADES Y
000300* DETECCION DE CARTAS QUE NECESITAN BUSQUEDA NUEVA (U5)
000400******************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID. AREXPR40.
000700       AUTHOR. C. FERRARI.
000800       INSTALLATION. ZONDA - SISTEMAS BATCH.
000900       DATE-WRITTEN. 03/11/1993.
001000       DATE-COMPILED.
001100       SECURITY. CONFIDENCIAL - USO INTERNO ZONDA.
001200******************************************************************
001300*                     LOG DE MODIFICACIONES
001400* ----------------------------------------------------------
001500* FECHA      AUTOR      TICKET   DESCRIPCION
001600* ----------------------------------------------------------
001700* 1993-11-03 C.FERRARI  Z-0301   VERSION INICIAL DEL PROGRAMA
001800* 1995-07-21 M.OCAMPO   Z-0455   AGREGA CONTEO DE OPORTUNIDAD
001900*                                ACTIVA EN LAS ULTIMAS 6 HS
002000* 1998-11-30 J.QUIROGA  Z-0803   REVISION Y2K - CORTE DE
002100*                                VENTANA A 4 DIGITOS DE ANIO
002200* 2003-05-27 C.FERRARI  Z-0912   TOPE DE 100 VENCIMIENTOS Y
002300*                                20 ACTIVAS POR CORRIDA
002350* 2007-08-30 C.FERRARI  Z-1102   WS-RUN-DATE/TIME TOMADOS DEL
002360*                                RELOJ DEL SISTEMA (4010) - YA
002370*                                NO QUEDABAN FIJOS EN CADA
002380*                                CORRIDA (VER 4050-BUILD-
002390*                                CUTOFF, QUE USABA EL SELLO).
002400* ----------------------------------------------------------
002500
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-3090.
002900       OBJECT-COMPUTER. IBM-3090.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM
003200           CLASS ZONDA-DIGITS IS '0' THRU '9'
003300           UPSI-0 ON STATUS IS AR-RERUN-SWITCH.
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600           SELECT OPPORTUNITY-MASTER ASSIGN TO AROPOMST
003700               ORGANIZATION IS SEQUENTIAL
003800               FILE STATUS IS WS-OPO-STATUS.
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200       FD  OPPORTUNITY-MASTER
004300           RECORDING MODE IS F
004400           LABEL RECORDS ARE STANDARD
004500           RECORD CONTAINS 472 CHARACTERS.
004600       COPY ARTCOPO.
004700
004800       WORKING-STORAGE SECTION.
004900* TABLAS Y AREA DE TRABAJO DE LAS REGLAS COMPARTIDAS (U2)
005000       COPY ARTCTAB.
005100
005200       01  WS-FILE-STATUS-AREA.
005300           05  WS-OPO-STATUS          PIC X(02).
005400               88  WS-OPO-OK                  VALUE '00'.
005500               88  WS-OPO-EOF                 VALUE '10'.
005600
005700       01  WS-RUN-SWITCHES.
005800           05  WS-FIRST-CARD-SW       PIC X(01) VALUE 'Y'.
005900               88  WS-FIRST-CARD              VALUE 'Y'.
006000
006100       01  WS-RUN-STAMP.
006110* 2007-08-30 C.FERRARI Z-1102: WS-RUN-DATE/WS-RUN-TIME SE
006120* CARGAN AHORA EN 4010-GET-RUN-STAMP (RELOJ DEL SISTEMA);
006130* YA NO LLEVAN VALUE FIJO DE PRUEBA.
006200           05  WS-RUN-DATE            PIC X(10).
006400           05  WS-RUN-TIME            PIC X(08).
006600           05  WS-RUN-TIMESTAMP.
006700               10  WS-RUN-TS-DATE         PIC X(10).
006800               10  WS-RUN-TS-SEP          PIC X(01) VALUE 'T'.
006900               10  WS-RUN-TS-TIME         PIC X(08).
007000           05  WS-RUN-STAMP-ALT REDEFINES WS-RUN-TIMESTAMP
007100               PIC X(19).
007200           05  WS-CUTOFF-6HR          PIC X(19).
007250
007260* CAMPOS CRUDOS DEL RELOJ DEL SISTEMA OPERATIVO (Z-1102),
007270* LEIDOS UNA SOLA VEZ EN 4010-GET-RUN-STAMP.
007280       01  WS-SYSTEM-CLOCK.
007290           05  WS-SYS-DATE-RAW        PIC 9(08).
007295           05  WS-SYS-TIME-RAW        PIC 9(08).
007300
007400* ACUMULADORES DE LA CARTA EN PROCESO (CONTROL BREAK POR
007500* OPO-CARD-NAME - EL ARCHIVO YA LLEGA AGRUPADO POR CARTA
007600* PORQUE ARDETC20 LO GRABA EN ESE ORDEN).
007700       01  EXP4-CARD-WORK.
007800           05  EXP4-CARD-NAME         PIC X(40).
007900           05  EXP4-ACTIVE-6HR-COUNT  PIC 9(02) COMP.
008000
008100       01  WS-COUNTERS.
008200           05  WS-EXPIRED-COUNT       PIC 9(05) COMP.
008300           05  WS-CARDS-FLAGGED       PIC 9(05) COMP.
008450
008460* CONTADOR DE REGISTROS LEIDOS DE OPPORTUNITY-MASTER (4100),
008470* SUELTO Y SIN RELACION CON EL RESTO DE WS-COUNTERS.
008480       77  WS-RECORDS-READ            PIC 9(07) COMP.
008500
008600       01  WS-MESSAGES.
008700           05  WS-MSG-START           PIC X(45) VALUE
008800               'AREXPR40 - INICIO BARRIDO DE VENCIMIENTO'.
008900           05  WS-MSG-END             PIC X(45) VALUE
009000               'AREXPR40 - FIN DE CORRIDA'.
009100           05  WS-MSG-FRESH-SEARCH.
009200               10  FILLER                 PIC X(20) VALUE
009300                   'AREXPR40 - CARTA '.
009400               10  WS-MSG-FS-CARD         PIC X(40).
009500               10  FILLER                 PIC X(20) VALUE
009600                   ' NECESITA BUSQUEDA'.
009700               10  FILLER                 PIC X(15) VALUE
009800                   ' NUEVA - ACTIVAS'.
009900               10  WS-MSG-FS-COUNT        PIC Z9.
010000           05  WS-MSG-GRAND-TOTALS.
010100               10  FILLER                 PIC X(15) VALUE
010200                   'VENCIDAS.....:'.
010300               10  WS-MSG-EXPIRED         PIC ZZZZ9.
010400               10  FILLER                 PIC X(15) VALUE
010500                   ' CARTAS-ALERTA:'.
010600               10  WS-MSG-FLAGGED         PIC ZZZZ9.
010700
010800       PROCEDURE DIVISION.
010900* 4000-MAIN-PROCESS (U5): ARMA EL CORTE DE 6 HORAS Y RECORRE
011000* OPPORTUNITY-MASTER, VENCIENDO LAS ACTIVAS CADUCADAS Y
011100* AVISANDO LAS CARTAS CON POCA COBERTURA RECIENTE.
011200       4000-MAIN-PROCESS.
011300           DISPLAY WS-MSG-START.
011350           PERFORM 4010-GET-RUN-STAMP THRU 4010-EXIT.
011400           MOVE WS-RUN-DATE TO WS-RUN-TS-DATE.
011500           MOVE WS-RUN-TIME TO WS-RUN-TS-TIME.
011600           PERFORM 4050-BUILD-CUTOFF.
011700           OPEN I-O OPPORTUNITY-MASTER.
011800           IF NOT WS-OPO-OK
011900               DISPLAY 'AREXPR40 - ERR ABRIR OPPORTUNITY-MSTR'
012000                   WS-OPO-STATUS
012100               MOVE 16 TO RETURN-CODE
012200               STOP RUN
012300           END-IF.
012400           PERFORM 4100-READ-OPPORTUNITY THRU 4100-EXIT.
012500           PERFORM 4200-PROCESS-RECORD THRU 4200-EXIT
012600               UNTIL WS-OPO-EOF.
012700           IF NOT WS-FIRST-CARD
012800               PERFORM 4220-EVAL-CARD-FLAG THRU 4220-EXIT
012900           END-IF.
013000           CLOSE OPPORTUNITY-MASTER.
013100           MOVE WS-EXPIRED-COUNT TO WS-MSG-EXPIRED.
013200           MOVE WS-CARDS-FLAGGED TO WS-MSG-FLAGGED.
013300           DISPLAY WS-MSG-GRAND-TOTALS.
013400           DISPLAY WS-MSG-END.
013500           STOP RUN.
013550
013560* 4010-GET-RUN-STAMP (Z-1102): TOMA FECHA/HORA DEL RELOJ DEL
013565* SISTEMA OPERATIVO AL INICIO DE LA CORRIDA Y LAS DEJA EN
013570* WS-RUN-DATE/WS-RUN-TIME CON EL FORMATO ISO DEL TALLER.
013580       4010-GET-RUN-STAMP.
013590           ACCEPT WS-SYS-DATE-RAW FROM DATE YYYYMMDD.
013595           ACCEPT WS-SYS-TIME-RAW FROM TIME.
013600           STRING WS-SYS-DATE-RAW(1:4) '-' WS-SYS-DATE-RAW(5:2)
013605               '-' WS-SYS-DATE-RAW(7:2) DELIMITED BY SIZE
013610               INTO WS-RUN-DATE.
013615           STRING WS-SYS-TIME-RAW(1:2) ':' WS-SYS-TIME-RAW(3:2)
013620               ':' WS-SYS-TIME-RAW(5:2) DELIMITED BY SIZE
013625               INTO WS-RUN-TIME.
013630       4010-EXIT.
013635           EXIT.
013640
013700* 4050-BUILD-CUTOFF FIJA EL CORTE DE 6 HORAS (VIA ARTCRUL)
013800* USADO PARA MEDIR LA COBERTURA RECIENTE DE CADA CARTA (U5).
013900       4050-BUILD-CUTOFF.
014000           MOVE WS-RUN-STAMP-ALT TO AR9-BASE-STAMP-IN.
014100           MOVE 6 TO AR9-HOURS-TO-SUB.
014200           PERFORM 9600-SUBTRACT-HOURS-FROM-STAMP THRU 9600-EXIT.
014300           MOVE AR9-RESULT-STAMP-OUT TO WS-CUTOFF-6HR.
014400
014500       4100-READ-OPPORTUNITY.
014600           ADD 1 TO WS-RECORDS-READ.
014700           READ OPPORTUNITY-MASTER
014800               AT END
014900                   SET WS-OPO-EOF TO TRUE
015000           END-READ.
015100       4100-EXIT.
015200           EXIT.
015300
015400* 4200-PROCESS-RECORD: EN CADA CAMBIO DE OPO-CARD-NAME EVALUA
015500* LA COBERTURA DE LA CARTA ANTERIOR Y REINICIA EL CONTADOR
015600* ANTES DE APLICAR EL VENCIMIENTO Y EL CONTEO DEL REGISTRO.
015700       4200-PROCESS-RECORD.
015800           IF WS-FIRST-CARD
015900               MOVE 'N' TO WS-FIRST-CARD-SW
016000               PERFORM 4210-INIT-CARD-WORK THRU 4210-EXIT
016100           ELSE
016200               IF OPO-CARD-NAME NOT = EXP4-CARD-NAME
016300                   PERFORM 4220-EVAL-CARD-FLAG THRU 4220-EXIT
016400                   PERFORM 4210-INIT-CARD-WORK THRU 4210-EXIT
016500               END-IF
016600           END-IF.
016700           PERFORM 4300-CHECK-EXPIRY THRU 4300-EXIT.
016800           PERFORM 4310-TALLY-ACTIVE-6HR THRU 4310-EXIT.
016900           PERFORM 4100-READ-OPPORTUNITY THRU 4100-EXIT.
017000       4200-EXIT.
017100           EXIT.
017200
017300       4210-INIT-CARD-WORK.
017400           MOVE OPO-CARD-NAME TO EXP4-CARD-NAME.
017500           MOVE 0 TO EXP4-ACTIVE-6HR-COUNT.
017600       4210-EXIT.
017700           EXIT.
017800
017900* 4220-EVAL-CARD-FLAG (U5): SI LA CARTA TUVO MENOS DE 2
018000* OPORTUNIDADES ACTIVAS EN LAS ULTIMAS 6 HS, AVISA QUE
018100* NECESITA UNA BUSQUEDA NUEVA.
018200       4220-EVAL-CARD-FLAG.
018300           IF EXP4-ACTIVE-6HR-COUNT < 2
018400               MOVE EXP4-CARD-NAME TO WS-MSG-FS-CARD
018500               MOVE EXP4-ACTIVE-6HR-COUNT TO WS-MSG-FS-COUNT
018600               DISPLAY WS-MSG-FRESH-SEARCH
018700               ADD 1 TO WS-CARDS-FLAGGED
018800           END-IF.
018900       4220-EXIT.
019000           EXIT.
019100
019200* 4300-CHECK-EXPIRY (U5/R8): VENCE LAS OPORTUNIDADES ACTIVAS
019300* CUYA FECHA DE EXPIRACION YA PASO, HASTA 100 POR CORRIDA.
019400       4300-CHECK-EXPIRY.
019500           IF NOT OPO-ACTIVE
019600               GO TO 4300-EXIT
019700           END-IF.
019800           IF OPO-EXPIRES-AT NOT < WS-RUN-STAMP-ALT
019900               GO TO 4300-EXIT
020000           END-IF.
020100           IF WS-EXPIRED-COUNT NOT < 100
020200               GO TO 4300-EXIT
020300           END-IF.
020400           MOVE 'EXPIRED ' TO OPO-STATUS.
020500           REWRITE ARTCOPO.
020600           IF NOT WS-OPO-OK
020700               DISPLAY 'AREXPR40 - ERR REWRITE OPPORTUNITY-MSTR'
020800                   WS-OPO-STATUS
020900           END-IF.
021000           ADD 1 TO WS-EXPIRED-COUNT.
021100       4300-EXIT.
021200           EXIT.
021300
021400* 4310-TALLY-ACTIVE-6HR (U5): CUENTA LAS OPORTUNIDADES QUE
021500* SIGUEN ACTIVAS Y FUERON CREADAS EN LAS ULTIMAS 6 HS,
021600* HASTA 20 POR CARTA (SOLO SE NECESITA SABER SI SUPERA 2).
021700       4310-TALLY-ACTIVE-6HR.
021800           IF NOT OPO-ACTIVE
021900               GO TO 4310-EXIT
022000           END-IF.
022100           IF OPO-CREATED-AT < WS-CUTOFF-6HR
022200               GO TO 4310-EXIT
022300           END-IF.
022400           IF EXP4-ACTIVE-6HR-COUNT NOT < 20
022500               GO TO 4310-EXIT
022600           END-IF.
022700           ADD 1 TO EXP4-ACTIVE-6HR-COUNT.
022800       4310-EXIT.
022900           EXIT.
023000
023100* COPIA LA RUTINA COMPARTIDA DE CORTE DE VENTANA (ARTCRUL).
023200       COPY ARTCRUL.
023300
