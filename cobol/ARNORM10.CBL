000100******************************************************************
000200* ARNORM10 - NORMALIZACION DE LISTADOS DE CARTAS
000300* DETECCION DE ARBITRAJE ENTRE PLATAFORMAS - SUBSISTEMA AR
000400******************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID. ARNORM10.
000700       AUTHOR. R. ALSINA.
000800       INSTALLATION. ZONDA - SISTEMAS BATCH.
000900       DATE-WRITTEN. 04/08/1991.
001000       DATE-COMPILED.
001100       SECURITY. CONFIDENCIAL - USO INTERNO ZONDA.
001200******************************************************************
001300*                     LOG DE MODIFICACIONES
001400* ----------------------------------------------------------
001500* FECHA      AUTOR      TICKET   DESCRIPCION
001600* ----------------------------------------------------------
001700* 1991-04-08 R.ALSINA   Z-0091   VERSION INICIAL DEL PROGRAMA
001800* 1991-09-02 R.ALSINA   Z-0140   AGREGA DEFAULT DE CONDITION
001900*                                Y SELLER-RATING AUSENTES
002000* 1994-11-02 M.OCAMPO   Z-0471   AGREGA LIS-LISTING-TYPE Y
002100*                                RECHAZO DE NOMBRE < 2 CAR.
002200* 1998-12-02 J.QUIROGA  Z-0803   REVISION Y2K - FECHAS A 4
002300*                                DIGITOS DE ANIO EN SCRAPED-AT
002400* 2003-06-25 C.FERRARI  Z-0882   AGREGA STAMP DE ALTA/EXPIRY
002500*                                Y BANDERA LIS-IS-ACTIVE
002600* 2007-02-14 C.FERRARI  Z-1015   TOPE DE RECHAZOS EN CONTROL
002700*                                DE CORRIDA (PARRAFO 1800)
002750* 2007-08-30 C.FERRARI  Z-1102   WS-RUN-DATE/TIME TOMADOS DEL
002760*                                RELOJ DEL SISTEMA (1050) - YA
002770*                                NO QUEDABAN FIJOS EN CADA
002780*                                CORRIDA. AGREGA COPY ARTCRUL
002790*                                QUE FALTABA PARA 9100.
002792* 2007-09-18 C.FERRARI  Z-1119   LIS-LISTING-URL QUEDABA EN
002794*                                BLANCO - FALTABA EL MOVE DE
002796*                                WS-RAW-URL EN 1500.
002800* ----------------------------------------------------------
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-3090.
003300       OBJECT-COMPUTER. IBM-3090.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           CLASS ZONDA-DIGITS IS '0' THRU '9'
003700           UPSI-0 ON STATUS IS AR-RERUN-SWITCH.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT RAW-LISTINGS ASSIGN TO ARRAWLIS
004100               ORGANIZATION IS LINE SEQUENTIAL
004200               FILE STATUS IS WS-RAW-STATUS.
004300           SELECT LISTING-MASTER ASSIGN TO ARLISMST
004400               ORGANIZATION IS SEQUENTIAL
004500               FILE STATUS IS WS-LIS-STATUS.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900       FD  RAW-LISTINGS
005000           RECORDING MODE IS F
005100           LABEL RECORDS ARE STANDARD.
005200       01  RAW-LISTING-LINE.
005300           05  RAW-LINE-TEXT          PIC X(400).
005400
005500       FD  LISTING-MASTER
005600           RECORDING MODE IS F
005700           LABEL RECORDS ARE STANDARD
005800           RECORD CONTAINS 399 CHARACTERS.
005900       COPY ARTCLIS.
006000
006100       WORKING-STORAGE SECTION.
006200* TABLAS Y AREA DE TRABAJO DE LAS REGLAS COMPARTIDAS (U2)
006300       COPY ARTCTAB.
006400
006500       01  WS-FILE-STATUS-AREA.
006600           05  WS-RAW-STATUS          PIC X(02).
006700               88  WS-RAW-OK                  VALUE '00'.
006800               88  WS-RAW-EOF                 VALUE '10'.
006900           05  WS-LIS-STATUS          PIC X(02).
007000               88  WS-LIS-OK                  VALUE '00'.
007100
007200       01  WS-RUN-SWITCHES.
007300           05  WS-RAW-EOF-SW          PIC X(01) VALUE 'N'.
007400               88  WS-RAW-EOF-REACHED         VALUE 'Y'.
007500
007600       01  WS-RUN-STAMP.
007610* 2007-08-30 C.FERRARI Z-1102: WS-RUN-DATE/WS-RUN-TIME SE
007620* CARGAN AHORA EN 1050-GET-RUN-STAMP (RELOJ DEL SISTEMA);
007630* YA NO LLEVAN VALUE FIJO DE PRUEBA.
007700           05  WS-RUN-DATE            PIC X(10).
007900           05  WS-RUN-TIME            PIC X(08).
008100           05  WS-RUN-TIMESTAMP.
008200               10  WS-RUN-TS-DATE         PIC X(10).
008300               10  WS-RUN-TS-SEP          PIC X(01) VALUE 'T'.
008400               10  WS-RUN-TS-TIME         PIC X(08).
008500* WS-RUN-STAMP-ALT REDEFINES EXPONE EL SELLO ARMADO SIN
008600* TENER QUE REPETIR LA CONCATENACION EN CADA PARRAFO.
008700           05  WS-RUN-STAMP-ALT REDEFINES WS-RUN-TIMESTAMP
008800               PIC X(19).
008850
008860* CAMPOS CRUDOS DEL RELOJ DEL SISTEMA OPERATIVO (Z-1102),
008870* LEIDOS UNA SOLA VEZ EN 1050-GET-RUN-STAMP.
008880       01  WS-SYSTEM-CLOCK.
008890           05  WS-SYS-DATE-RAW        PIC 9(08).
008895           05  WS-SYS-TIME-RAW        PIC 9(08).
008900
009000       01  WS-RAW-FIELDS.
009100           05  WS-RAW-ITEM-ID         PIC X(20).
009200           05  WS-RAW-CARD-NAME       PIC X(255).
009300           05  WS-RAW-PLATFORM        PIC X(12).
009400           05  WS-RAW-TITLE           PIC X(60).
009500           05  WS-RAW-PRICE           PIC S9(7)V9999.
009600           05  WS-RAW-CURRENCY        PIC X(03).
009700           05  WS-RAW-SHIPPING        PIC S9(5)V9999.
009800           05  WS-RAW-CONDITION       PIC X(20).
009900           05  WS-RAW-URL             PIC X(80).
010000           05  WS-RAW-SELLER          PIC X(20).
010100           05  WS-RAW-RATING          PIC S9(3)V99.
010200           05  WS-RAW-LST-TYPE        PIC X(12).
010300* LOS CAMPOS NUMERICOS DEL ARCHIVO CRUDO VIENEN CON DECIMAL
010400* IMPLICITO (SIN PUNTO), SEGUN EL FORMATO DE INTERCAMBIO
010500* ENTRE JOBS DEL PROCESO DE CAPTURA (SCRAPER) Y ARNORM10.
010600* WS-RAW-CARD-REDEF PERMITE VALIDAR LOS PRIMEROS 2 BYTES
010700* DEL NOMBRE SIN DESPLEGAR TODO EL CAMPO DE 255 (REGLA R7).
010800           05  WS-RAW-CARD-REDEF REDEFINES WS-RAW-CARD-NAME.
010900               10  WS-RAW-CARD-FIRST2     PIC X(02).
011000               10  FILLER                 PIC X(253).
011100
011200       01  WS-NUMERIC-WORK.
011300           05  WS-PRICE-NUM           PIC S9(7)V99.
011400           05  WS-SHIP-NUM            PIC S9(5)V99.
011500           05  WS-RATING-NUM          PIC S9(3)V99.
011600
011700       01  WS-COUNTERS.
011800           05  WS-READ-CTR            PIC 9(07)  COMP.
011900           05  WS-WRITE-CTR           PIC 9(07)  COMP.
012000           05  WS-REJECT-CTR          PIC 9(07)  COMP.
012100           05  WS-FIELD-CTR           PIC 9(02)  COMP.
012200
012300       01  WS-UNSTRING-WORK.
012500           05  WS-PTR                 PIC 9(03)  COMP.
012550
012560* CONTADOR DE BARRAS DELIMITADORAS DEL UNSTRING (1400), SUELTO
012570* Y SIN RELACION CON EL RESTO DE WS-UNSTRING-WORK.
012580       77  WS-DELIM-CTR               PIC 9(02)  COMP.
012600
012700       01  WS-MESSAGES.
012800           05  WS-MSG-START           PIC X(45) VALUE
012900               'ARNORM10 - INICIO NORMALIZACION DE LISTADOS'.
013000           05  WS-MSG-END             PIC X(45) VALUE
013100               'ARNORM10 - FIN DE CORRIDA'.
013200           05  WS-MSG-TOTALS.
013300               10  FILLER                 PIC X(12) VALUE
013400                   'LEIDOS.....:'.
013500               10  WS-MSG-READ            PIC ZZZ,ZZ9.
013600               10  FILLER                 PIC X(12) VALUE
013700                   '  GRABADOS..:'.
013800               10  WS-MSG-WRITE           PIC ZZZ,ZZ9.
013900               10  FILLER                 PIC X(12) VALUE
014000                   '  RECHAZADOS:'.
014100               10  WS-MSG-REJECT          PIC ZZZ,ZZ9.
014200
014300       PROCEDURE DIVISION.
014400* 1000-MAIN-PROCESS RECORRE EL ARCHIVO DE ENTRADA DEL
014500* SCRAPER (RAW-LISTINGS) Y ARMA EL LISTADO NORMALIZADO
014600* ARTCLIS (U1). DEFAULTS Y VALIDACION SEGUN REGLA R7.
014700       1000-MAIN-PROCESS.
014800           DISPLAY WS-MSG-START.
014850           PERFORM 1050-GET-RUN-STAMP THRU 1050-EXIT.
014900           MOVE WS-RUN-DATE TO WS-RUN-TS-DATE.
015000           MOVE WS-RUN-TIME TO WS-RUN-TS-TIME.
015100           PERFORM 1100-OPEN-FILES.
015200           PERFORM 1200-READ-RAW THRU 1200-EXIT.
015300           PERFORM 1300-PROCESS-ONE-RECORD THRU 1300-EXIT
015400               UNTIL WS-RAW-EOF-REACHED.
015500           PERFORM 1900-CLOSE-FILES.
015600           MOVE WS-READ-CTR   TO WS-MSG-READ.
015700           MOVE WS-WRITE-CTR  TO WS-MSG-WRITE.
015800           MOVE WS-REJECT-CTR TO WS-MSG-REJECT.
015900           DISPLAY WS-MSG-TOTALS.
016000           DISPLAY WS-MSG-END.
016100           STOP RUN.
016150
016160* 1050-GET-RUN-STAMP (Z-1102): TOMA FECHA/HORA DEL RELOJ DEL
016165* SISTEMA OPERATIVO AL INICIO DE LA CORRIDA Y LAS DEJA EN
016170* WS-RUN-DATE/WS-RUN-TIME CON EL FORMATO ISO DEL TALLER.
016180       1050-GET-RUN-STAMP.
016190           ACCEPT WS-SYS-DATE-RAW FROM DATE YYYYMMDD.
016195           ACCEPT WS-SYS-TIME-RAW FROM TIME.
016200           STRING WS-SYS-DATE-RAW(1:4) '-' WS-SYS-DATE-RAW(5:2)
016205               '-' WS-SYS-DATE-RAW(7:2) DELIMITED BY SIZE
016210               INTO WS-RUN-DATE.
016215           STRING WS-SYS-TIME-RAW(1:2) ':' WS-SYS-TIME-RAW(3:2)
016220               ':' WS-SYS-TIME-RAW(5:2) DELIMITED BY SIZE
016225               INTO WS-RUN-TIME.
016230       1050-EXIT.
016235           EXIT.
016240
016300       1100-OPEN-FILES.
016400           OPEN INPUT RAW-LISTINGS.
016500           IF NOT WS-RAW-OK
016600               DISPLAY 'ARNORM10 - ERROR AL ABRIR RAW-LISTINGS '
016700                   WS-RAW-STATUS
016800               MOVE 16 TO RETURN-CODE
016900               STOP RUN
017000           END-IF.
017100           OPEN OUTPUT LISTING-MASTER.
017200           IF NOT WS-LIS-OK
017300               DISPLAY 'ARNORM10 - ERROR AL ABRIR LISTING-MASTER '
017400                   WS-LIS-STATUS
017500               MOVE 16 TO RETURN-CODE
017600               STOP RUN
017700           END-IF.
017800
017900       1200-READ-RAW.
018000           READ RAW-LISTINGS
018100               AT END
018200                   SET WS-RAW-EOF-REACHED TO TRUE
018300               NOT AT END
018400                   ADD 1 TO WS-READ-CTR
018500           END-READ.
018600       1200-EXIT.
018700           EXIT.
018800
018900* 1300-PROCESS-ONE-RECORD DESARMA UNA LINEA CRUDA,
019000* APLICA DEFAULTS/REDONDEO Y GRABA O RECHAZA EL REGISTRO.
019100       1300-PROCESS-ONE-RECORD.
019200           PERFORM 1400-UNSTRING-RAW-LINE.
019300           MOVE WS-RAW-CARD-NAME TO AR9-CARD-NAME-WORK.
019400           PERFORM 9100-CLEAN-CARD-NAME THRU 9100-EXIT.
019500           IF NOT AR9-CARD-VALID
019600               ADD 1 TO WS-REJECT-CTR
019700           ELSE
019800               PERFORM 1500-BUILD-CANON-REC
019900               PERFORM 1900-WRITE-CANON-REC
020000               ADD 1 TO WS-WRITE-CTR
020100           END-IF.
020200           PERFORM 1200-READ-RAW THRU 1200-EXIT.
020300       1300-EXIT.
020400           EXIT.
020500
020600* 1400-UNSTRING-RAW-LINE DESARMA LA LINEA DELIMITADA POR
020700* BARRAS VERTICALES QUE ENTREGA EL PROCESO DE CAPTURA
020800* (SCRAPER) DE CADA PLATAFORMA DE VENTA.
020900       1400-UNSTRING-RAW-LINE.
021000           UNSTRING RAW-LINE-TEXT DELIMITED BY '|'
021100               INTO WS-RAW-ITEM-ID    WS-RAW-CARD-NAME
021200                   WS-RAW-PLATFORM  WS-RAW-TITLE
021300                   WS-RAW-PRICE     WS-RAW-CURRENCY
021400                   WS-RAW-SHIPPING  WS-RAW-CONDITION
021500                   WS-RAW-URL       WS-RAW-SELLER
021600                   WS-RAW-RATING    WS-RAW-LST-TYPE
021700               TALLYING IN WS-DELIM-CTR.
021800
021900       1500-BUILD-CANON-REC.
022000           MOVE SPACES TO ARTCLIS.
022100           MOVE AR9-CARD-NAME-OUT TO LIS-CARD-NAME.
022200           MOVE WS-RAW-ITEM-ID    TO LIS-ITEM-ID.
022300           MOVE WS-RAW-PLATFORM   TO LIS-PLATFORM.
022400           MOVE WS-RAW-TITLE      TO LIS-TITLE.
022500           MOVE WS-RAW-CURRENCY   TO LIS-CURRENCY.
022550           MOVE WS-RAW-URL        TO LIS-LISTING-URL.
022600           MOVE WS-RAW-SELLER     TO LIS-SELLER-USERNAME.
022700           MOVE WS-RAW-LST-TYPE   TO LIS-LISTING-TYPE.
022800           PERFORM 1600-DEFAULT-AND-ROUND.
022900           COMPUTE LIS-TOTAL-COST =
023000               LIS-PRICE + LIS-SHIPPING-COST.
023100           PERFORM 1700-STAMP-SCRAPE.
023200           MOVE 'Y' TO LIS-IS-ACTIVE.
023300
023400* 1600-DEFAULT-AND-ROUND APLICA LOS DEFAULTS DE CONDITION,
023500* SHIPPING-COST Y SELLER-RATING, Y REDONDEA PRICE/SHIPPING
023600* A 2 DECIMALES POR REDONDEO SIMETRICO HACIA ARRIBA.
023700       1600-DEFAULT-AND-ROUND.
023800           IF WS-RAW-CONDITION = SPACES
023900               MOVE 'Unknown' TO LIS-CONDITION
024000           ELSE
024100               MOVE WS-RAW-CONDITION TO LIS-CONDITION
024200           END-IF.
024300           COMPUTE WS-PRICE-NUM ROUNDED = WS-RAW-PRICE.
024400           MOVE WS-PRICE-NUM TO LIS-PRICE.
024500           IF WS-RAW-SHIPPING = ZERO
024600               MOVE 0 TO LIS-SHIPPING-COST
024700           ELSE
024800               COMPUTE WS-SHIP-NUM ROUNDED = WS-RAW-SHIPPING
024900               MOVE WS-SHIP-NUM TO LIS-SHIPPING-COST
025000           END-IF.
025100           IF WS-RAW-RATING = ZERO
025200               MOVE 0 TO LIS-SELLER-RATING
025300           ELSE
025400               MOVE WS-RAW-RATING TO LIS-SELLER-RATING
025500           END-IF.
025600
025700       1700-STAMP-SCRAPE.
025800           MOVE WS-RUN-STAMP-ALT TO LIS-SCRAPED-AT.
025900
026000       1900-WRITE-CANON-REC.
026100           WRITE ARTCLIS.
026200           IF NOT WS-LIS-OK
026300               DISPLAY 'ARNORM10 - ERROR AL GRABAR LISTING-MASTER'
026400                   WS-LIS-STATUS
026500           END-IF.
026600
026700       1900-CLOSE-FILES.
026800           CLOSE RAW-LISTINGS.
026900           CLOSE LISTING-MASTER.
027000
027100* LIMPIEZA DE NOMBRE DE CARTA COMPARTIDA CON ARDETC20/ARINSG30
027200* (REGLA R7) - FALTABA EL COPY, DETECTADO EN REVISION Z-1102.
027300       COPY ARTCRUL.
